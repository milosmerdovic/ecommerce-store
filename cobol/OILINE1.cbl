000100*****************************************************************         
000200* OILINE1   -  ORDER LINE-ITEM PRICING SUBROUTINE                         
000300*                                                                         
000400*     CALLED BY OEPOST1 ONCE PER ORDER-ITEM-RECORD.  GIVEN THE            
000500*     LINE'S UNIT PRICE, QUANTITY AND DISCOUNT PERCENTAGE, RETURNS        
000600*     THE EXTENDED LINE SUBTOTAL, THE DISCOUNT AMOUNT AND THE             
000700*     FINAL LINE TOTAL.  NO FILES OF ITS OWN -- LINKAGE SECTION           
000800*     ONLY, SAME SHAPE AS THE ADSORT SUBROUTINE THIS SHOP HAS             
000900*     CARRIED SINCE THE EARLY YEARS.                                      
001000*                                                                         
001100*     MAINTENANCE                                                         
001200*     DATE       INIT  TICKET     DESCRIPTION                             
001300*     08/23/01   DWS   POS-0388   ORIGINAL LOGIC, SPLIT OUT OF            
001400*                                 OEPOST1 SO IT CAN BE UNIT TESTED        
001500*                                 ALONE.                                  
001600*     03/11/02   RTC   POS-0410   DISCOUNT-PERCENTAGE OF ZERO NOW         
001700*                                 SKIPS THE ROUND ENTIRELY RATHER         
001800*                                 THAN ROUNDING A ZERO AMOUNT.            
001900*****************************************************************         
002000  IDENTIFICATION DIVISION.                                                
002100  PROGRAM-ID.    OILINE1.                                                 
002200  AUTHOR.        D W STOUT.                                               
002300  INSTALLATION.  DBB MERCANTILE DATA CENTER.                              
002400  DATE-WRITTEN.  08/23/2001.                                              
002500  DATE-COMPILED.                                                          
002600  SECURITY.      COMPANY CONFIDENTIAL.                                    
002700  ENVIRONMENT DIVISION.                                                   
002800  CONFIGURATION SECTION.                                                  
002900  SPECIAL-NAMES.                                                          
003000      C01 IS TOP-OF-FORM.                                                 
003100  DATA DIVISION.                                                          
003200  WORKING-STORAGE SECTION.                                                
003300*                                                                         
003400* WORK-DATE-CONVERSION AND FILE-STATUS-DIAG ARE CARRIED HERE              
003500* PURELY AS THIS SHOP'S STANDARD WORK BLOCK -- OILINE1 OPENS NO           
003600* FILES OF ITS OWN, BUT THE BREAKDOWN IS LEFT IN PLACE FOR THE            
003700* DAY A DATE-STAMPED AUDIT TRAIL IS ADDED TO THE CALL INTERFACE.          
003800*                                                                         
003900  01  WS-DATE-CONVERSION.                                                 
004000      05  WS-CONV-DATE-8            PIC 9(08).                            
004100      05  FILLER                    PIC X(04).                            
004200  01  WS-DATE-CONVERSION-R REDEFINES WS-DATE-CONVERSION.                  
004300      05  WS-CONV-CCYY              PIC 9(04).                            
004400      05  WS-CONV-MM                PIC 9(02).                            
004500      05  WS-CONV-DD                PIC 9(02).                            
004600      05  FILLER                    PIC X(04).                            
004700  01  WS-CALL-COUNTERS.                                                   
004800      05  WS-LINES-PRICED           PIC S9(9)  COMP  VALUE +0.            
004900      05  WS-LINES-DISCOUNTED       PIC S9(9)  COMP  VALUE +0.            
005000      05  FILLER                    PIC X(08).                            
005100  01  WS-CALL-COUNTERS-DIAG REDEFINES WS-CALL-COUNTERS                    
005200                                PIC X(16).                                
005300  01  WS-CALL-COUNTERS-SPLIT REDEFINES WS-CALL-COUNTERS.                  
005400      05  WS-DIAG-PRICED-X          PIC X(04).                            
005500      05  WS-DIAG-DISCNT-X          PIC X(04).                            
005600      05  FILLER                    PIC X(08).                            
005700*                                                                         
005800* THE DISCOUNT SWITCH IS A STANDALONE 77-LEVEL WORK ITEM, THIS            
005900* SHOP'S USUAL HABIT FOR A SCRATCH FLAG THAT IS NEVER PART OF A           
006000* LARGER GROUP MOVE.                                                      
006100*                                                                         
006200  77  WS-DISCOUNT-SWITCH            PIC X(01)  VALUE 'N'.                 
006300      88  WS-LINE-HAS-DISCOUNT      VALUE 'Y'.                            
006400  LINKAGE SECTION.                                                        
006500  01  LK-UNIT-PRICE                 PIC S9(8)V99  COMP-3.                 
006600  01  LK-QUANTITY                   PIC S9(5)     COMP.                   
006700  01  LK-DISCOUNT-PERCENTAGE        PIC S9(3)V99  COMP-3.                 
006800  01  LK-LINE-SUBTOTAL              PIC S9(8)V99  COMP-3.                 
006900  01  LK-DISCOUNT-AMOUNT            PIC S9(8)V99  COMP-3.                 
007000  01  LK-TOTAL-PRICE                PIC S9(8)V99  COMP-3.                 
007100  PROCEDURE DIVISION USING LK-UNIT-PRICE, LK-QUANTITY,                    
007200          LK-DISCOUNT-PERCENTAGE, LK-LINE-SUBTOTAL,                       
007300          LK-DISCOUNT-AMOUNT, LK-TOTAL-PRICE.                             
007400  0000-MAIN SECTION.                                                      
007500  0000-CALC-LINE.                                                         
007600      PERFORM 100-CALC-LINE THRU 100-CALC-LINE-EXIT.                      
007700      GOBACK.                                                             
007800  100-CALC-LINE.                                                          
007900      MOVE 'N' TO WS-DISCOUNT-SWITCH.                                     
008000      ADD +1 TO WS-LINES-PRICED.                                          
008100*                                                                         
008200*   LINE-SUBTOTAL IS EXACT -- INTEGER QUANTITY TIMES A TWO                
008300*   DECIMAL PRICE NEEDS NO ROUNDING.                                      
008400*                                                                         
008500      COMPUTE LK-LINE-SUBTOTAL = LK-UNIT-PRICE * LK-QUANTITY.             
008600      IF LK-DISCOUNT-PERCENTAGE > 0                                       
008700          SET WS-LINE-HAS-DISCOUNT TO TRUE                                
008800      END-IF.                                                             
008900      IF WS-LINE-HAS-DISCOUNT                                             
009000          ADD +1 TO WS-LINES-DISCOUNTED                                   
009100          COMPUTE LK-DISCOUNT-AMOUNT ROUNDED =                            
009200              LK-LINE-SUBTOTAL * LK-DISCOUNT-PERCENTAGE / 100             
009300          COMPUTE LK-TOTAL-PRICE = LK-LINE-SUBTOTAL -                     
009400              LK-DISCOUNT-AMOUNT                                          
009500      ELSE                                                                
009600          MOVE ZEROS TO LK-DISCOUNT-AMOUNT                                
009700          MOVE LK-LINE-SUBTOTAL TO LK-TOTAL-PRICE                         
009800      END-IF.                                                             
009900  100-CALC-LINE-EXIT.                                                     
010000      EXIT.                                                               
