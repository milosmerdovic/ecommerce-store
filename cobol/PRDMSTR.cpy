000100*****************************************************************         
000200* PRDMSTR   -  PRODUCT MASTER RECORD LAYOUT                               
000300*                                                                         
000400*     ONE RECORD PER CATALOG PRODUCT.  FILE IS SEQUENTIAL,                
000500*     SORTED ASCENDING BY PRD-PRODUCT-ID.  RATING, VIEW AND               
000600*     SOLD COUNTERS ARE MAINTAINED BY PRRATE1 AND PRCNTR1                 
000700*     RESPECTIVELY -- SEE THOSE PROGRAMS' RUN BOOKS.                      
000800*                                                                         
000900*     MAINTENANCE                                                         
001000*     DATE       INIT  TICKET     DESCRIPTION                             
001100*     06/14/92   RTC   POS-0201   ORIGINAL LAYOUT.                        
001200*     02/09/99   RTC   Y2K-0009   NO DATE FIELDS ON THIS RECORD --        
001300*                                 REVIEWED FOR Y2K, NO CHANGE.            
001400*     08/23/01   DWS   POS-0388   ADDED IS-FEATURED, IS-BESTSELLER,       
001500*                                 RATING-AVERAGE, RATING-COUNT.           
001600*****************************************************************         
001700  01  PRD-MASTER-RECORD.                                                  
001800      05  PRD-PRODUCT-ID                PIC 9(09).                        
001900      05  PRD-PRODUCT-NAME              PIC X(255).                       
002000      05  PRD-DESCRIPTION               PIC X(1000).                      
002100      05  PRD-PRICE                     PIC S9(8)V99  COMP-3.             
002200      05  PRD-ORIGINAL-PRICE            PIC S9(8)V99  COMP-3.             
002300      05  PRD-STOCK-QUANTITY            PIC S9(9)     COMP.               
002310          88  PRD-IS-IN-STOCK           VALUE 1 THRU 999999999.           
002400      05  PRD-SKU                       PIC X(40).                        
002500      05  PRD-BARCODE                   PIC X(40).                        
002600      05  PRD-WEIGHT-KG                 PIC S9(3)V99  COMP-3.             
002700      05  PRD-DIMENSIONS-CM             PIC X(40).                        
002800      05  PRD-PRODUCT-STATUS            PIC X(12).                        
002900          88  PRD-STATUS-ACTIVE         VALUE 'ACTIVE'.                   
003000          88  PRD-STATUS-INACTIVE       VALUE 'INACTIVE'.                 
003100          88  PRD-STATUS-OUT-OF-STOCK   VALUE 'OUT_OF_STOCK'.             
003200          88  PRD-STATUS-DISCONTINUED   VALUE 'DISCONTINUED'.             
003300      05  PRD-CATEGORY                  PIC X(16).                        
003400          88  PRD-CAT-ELECTRONICS       VALUE 'ELECTRONICS'.              
003500          88  PRD-CAT-CLOTHING          VALUE 'CLOTHING'.                 
003600          88  PRD-CAT-BOOKS             VALUE 'BOOKS'.                    
003700          88  PRD-CAT-HOME-GARDEN       VALUE 'HOME_AND_GARDEN'.          
003800          88  PRD-CAT-SPORTS            VALUE 'SPORTS'.                   
003900          88  PRD-CAT-BEAUTY            VALUE 'BEAUTY'.                   
004000          88  PRD-CAT-AUTOMOTIVE        VALUE 'AUTOMOTIVE'.               
004100          88  PRD-CAT-TOYS              VALUE 'TOYS'.                     
004200          88  PRD-CAT-FOOD              VALUE 'FOOD'.                     
004300          88  PRD-CAT-HEALTH            VALUE 'HEALTH'.                   
004400      05  PRD-BRAND                     PIC X(100).                       
004500      05  PRD-MODEL                     PIC X(100).                       
004600      05  PRD-MANUFACTURER              PIC X(100).                       
004700      05  PRD-WARRANTY-MONTHS           PIC S9(4)     COMP.               
004800      05  PRD-IS-FEATURED               PIC X(01).                        
004900          88  PRD-IS-A-FEATURED-ITEM    VALUE 'Y'.                        
005000      05  PRD-IS-BESTSELLER             PIC X(01).                        
005100          88  PRD-IS-A-BESTSELLER       VALUE 'Y'.                        
005200      05  PRD-RATING-AVERAGE            PIC S9(1)V99  COMP-3.             
005300      05  PRD-RATING-COUNT              PIC S9(9)     COMP.               
005400      05  PRD-VIEW-COUNT                PIC S9(9)     COMP.               
005500      05  PRD-SOLD-COUNT                PIC S9(9)     COMP.               
005600      05  FILLER                        PIC X(60).                        
