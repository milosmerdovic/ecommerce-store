000100*****************************************************************         
000200* USRMSTR   -  USER MASTER RECORD LAYOUT                                  
000300*                                                                         
000400*     ONE RECORD PER REGISTERED STORE-FRONT USER (CUSTOMER,               
000500*     ADMIN OR MODERATOR).  FILE IS SEQUENTIAL, SORTED                    
000600*     ASCENDING BY USR-USER-ID.  THIS MEMBER IS COPYBOOKED                
000700*     INTO ANY PROGRAM THAT READS OR WRITES USER-FILE.                    
000800*                                                                         
000900*     MAINTENANCE                                                         
001000*     DATE       INIT  TICKET     DESCRIPTION                             
001100*     04/02/91   RTC   POS-0114   ORIGINAL LAYOUT.                        
001200*     11/18/98   RTC   Y2K-0009   CREATED-DATE AND LAST-LOGIN-DATE        
001300*                                 EXPANDED FROM YYMMDD TO CCYYMMDD.       
001400*****************************************************************         
001500  01  USR-MASTER-RECORD.                                                  
001600      05  USR-USER-ID                 PIC 9(09).                          
001700      05  USR-USERNAME                PIC X(50).                          
001800      05  USR-EMAIL                   PIC X(100).                         
001900      05  USR-PASSWORD-HASH           PIC X(100).                         
002000      05  USR-FIRST-NAME              PIC X(50).                          
002100      05  USR-LAST-NAME               PIC X(50).                          
002200      05  USR-PHONE-NUMBER            PIC X(20).                          
002300      05  USR-USER-STATUS             PIC X(10).                          
002400          88  USR-STATUS-ACTIVE       VALUE 'ACTIVE'.                     
002500          88  USR-STATUS-INACTIVE     VALUE 'INACTIVE'.                   
002600          88  USR-STATUS-SUSPENDED    VALUE 'SUSPENDED'.                  
002700          88  USR-STATUS-DELETED      VALUE 'DELETED'.                    
002800      05  USR-USER-ROLE                PIC X(10).                         
002900          88  USR-ROLE-CUSTOMER        VALUE 'CUSTOMER'.                  
003000          88  USR-ROLE-ADMIN           VALUE 'ADMIN'.                     
003100          88  USR-ROLE-MODERATOR       VALUE 'MODERATOR'.                 
003200      05  USR-EMAIL-VERIFIED           PIC X(01).                         
003300          88  USR-EMAIL-IS-VERIFIED    VALUE 'Y'.                         
003400          88  USR-EMAIL-NOT-VERIFIED   VALUE 'N'.                         
003500      05  USR-LAST-LOGIN-DATE          PIC 9(08).                         
003600      05  USR-CREATED-DATE             PIC 9(08).                         
003700      05  FILLER                       PIC X(84).                         
