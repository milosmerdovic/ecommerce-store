000100*****************************************************************         
000200* PRRATE1   -  PRODUCT RATING ROLLUP                                      
000300*                                                                         
000400*     TAKES THE DAY'S SUBMITTED PRODUCT RATINGS (SORTED ASCENDING         
000500*     BY PRODUCT-ID AHEAD OF THIS STEP, SAME AS THE ORDER-ITEM            
000600*     SORT AHEAD OF OEPOST1) AND ROLLS EACH ONE INTO THE PRODUCT          
000700*     MASTER'S RUNNING RATING-AVERAGE/RATING-COUNT.  POSITIONED           
000800*     MATCH AGAINST PRODUCT-FILE, SAME SKELETON SAM3ABND GAVE             
000900*     OEPOST1/OESTAT1 -- NO SORT VERB IN THIS PROGRAM, THE SORT           
001000*     STEP RUNS AHEAD OF IT IN THE JCL.                                   
001100*                                                                         
001200*     MAINTENANCE                                                         
001300*     DATE       INIT  TICKET     DESCRIPTION                             
001400*     09/05/01   DWS   POS-0391   ORIGINAL PROGRAM.                       
001500*     01/14/03   RTC   POS-0420   RATING-COUNT OF ZERO NO LONGER          
001600*                                 DIVIDES -- FIRST RATING ON A            
001700*                                 PRODUCT JUST REPLACES THE AVERAGE.      
001800*     08/11/03   TLK   POS-0472   RATING-FILE FILE STATUS CHECK           
001900*                                 ADDED ON OPEN -- MATCHES THE            
002000*                                 CHECK ALREADY ON PRODUCT-FILE.          
002100*     04/29/04   RTC   POS-0509   PRODUCT-NOT-FOUND REJECTS NOW           
002200*                                 SHOW THE SUBMITTED RATING VALUE         
002300*                                 ON THE REJECT LINE, NOT JUST            
002400*                                 THE PRODUCT-ID.                         
002500*     12/02/05   DWS   POS-0555   RATINGS REJECTED COUNT ADDED            
002600*                                 TO THE TOTALS BOX ON THE                
002700*                                 REPORT -- OPERATIONS WANTED IT          
002800*                                 VISIBLE WITHOUT SCANNING THE            
002900*                                 REJECT LINES.                           
003000*     03/21/07   TLK   POS-0602   Y2K FOLLOW-UP -- CONFIRMED NO           
003100*                                 TWO-DIGIT YEAR FIELDS REMAIN ON         
003200*                                 THIS PROGRAM WORKING STORAGE.           
003300*****************************************************************         
003400  IDENTIFICATION DIVISION.                                                
003500  PROGRAM-ID.    PRRATE1.                                                 
003600  AUTHOR.        D W STOUT.                                               
003700  INSTALLATION.  DBB MERCANTILE DATA CENTER.                              
003800  DATE-WRITTEN.  09/05/2001.                                              
003900  DATE-COMPILED.                                                          
004000  SECURITY.      COMPANY CONFIDENTIAL.                                    
004100  ENVIRONMENT DIVISION.                                                   
004200  CONFIGURATION SECTION.                                                  
004300  SPECIAL-NAMES.                                                          
004400      C01 IS TOP-OF-FORM.                                                 
004500  INPUT-OUTPUT SECTION.                                                   
004600  FILE-CONTROL.                                                           
004700      SELECT RATING-TRAN-FILE ASSIGN TO RATETRAN                          
004800          ACCESS IS SEQUENTIAL                                            
004900          FILE STATUS IS WS-RATETRAN-STATUS.                              
005000                                                                          
005100      SELECT PRODUCT-FILE ASSIGN TO PRDFILE                               
005200          ACCESS IS SEQUENTIAL                                            
005300          FILE STATUS IS WS-PRDFILE-STATUS.                               
005400                                                                          
005500      SELECT REPORT-FILE ASSIGN TO PRRPT                                  
005600          FILE STATUS IS WS-REPORT-STATUS.                                
005700*****************************************************************         
005800  DATA DIVISION.                                                          
005900  FILE SECTION.                                                           
006000                                                                          
006100  FD  RATING-TRAN-FILE                                                    
006200      RECORDING MODE IS F.                                                
006300  01  RATING-TRAN-RECORD.                                                 
006400      05  RTR-PRODUCT-ID             PIC 9(09).                           
006500      05  RTR-RATING-VALUE           PIC 9(01).                           
006600      05  FILLER                     PIC X(20).                           
006700                                                                          
006800  FD  PRODUCT-FILE                                                        
006900      RECORDING MODE IS F.                                                
007000  COPY PRDMSTR.                                                           
007100                                                                          
007200  FD  REPORT-FILE                                                         
007300      RECORDING MODE IS F.                                                
007400  01  PRRATE1-REPORT-RECORD          PIC X(132).                          
007500*****************************************************************         
007600  WORKING-STORAGE SECTION.                                                
007700*                                                                         
007800  01  SYSTEM-DATE-AND-TIME.                                               
007900      05  CURRENT-DATE.                                                   
008000          10  CURRENT-YEAR           PIC 9(02).                           
008100          10  CURRENT-MONTH          PIC 9(02).                           
008200          10  CURRENT-DAY            PIC 9(02).                           
008300*                                                                         
008400*                                                                         
008500* SCRATCH FILE-STATUS AND EOF/FOUND SWITCHES CARRIED AS PLAIN             
008600* 77-LEVEL ITEMS, THIS SHOP'S USUAL HABIT FOR STANDALONE WORK             
008700* FIELDS THAT ARE NEVER MOVED OR REDEFINED AS A GROUP.                    
008800*                                                                         
008900  77  WS-RATETRAN-STATUS         PIC X(02)  VALUE SPACES.                 
009000  77  WS-PRDFILE-STATUS          PIC X(02)  VALUE SPACES.                 
009100  77  WS-REPORT-STATUS           PIC X(02)  VALUE SPACES.                 
009200  77  WS-RATETRAN-EOF            PIC X(01)  VALUE 'N'.                    
009300      88  WS-RATETRAN-IS-EOF     VALUE 'Y'.                               
009400  77  WS-PRDFILE-EOF             PIC X(01)  VALUE 'N'.                    
009500      88  WS-PRDFILE-IS-EOF      VALUE 'Y'.                               
009600  77  WS-PRODUCT-FOUND-SW        PIC X(01)  VALUE 'N'.                    
009700      88  WS-PRODUCT-FOUND       VALUE 'Y'.                               
009800*                                                                         
009900  01  WS-FILE-STATUS-DIAG.                                                
010000      05  WS-STATUS-DIAG-CODE        PIC X(02).                           
010100      05  FILLER                     PIC X(02).                           
010200  01  WS-STATUS-DIAG-NUM REDEFINES WS-FILE-STATUS-DIAG.                   
010300      05  WS-STATUS-DIAG-COMP3       PIC S9(3) COMP-3.                    
010400      05  FILLER                     PIC X(02).                           
010500*                                                                         
010600  01  WS-DATE-CONVERSION.                                                 
010700      05  WS-CONV-DATE-8             PIC 9(08).                           
010800      05  FILLER                     PIC X(04).                           
010900  01  WS-DATE-CONVERSION-R REDEFINES WS-DATE-CONVERSION.                  
011000      05  WS-CONV-CCYY               PIC 9(04).                           
011100      05  WS-CONV-MM                 PIC 9(02).                           
011200      05  WS-CONV-DD                 PIC 9(02).                           
011300      05  FILLER                     PIC X(04).                           
011400*                                                                         
011500  01  WS-PRODUCT-KEY-WORK            PIC 9(09)  VALUE ZEROS.              
011600  01  WS-PRODUCT-KEY-ALT REDEFINES WS-PRODUCT-KEY-WORK                    
011700                                     PIC X(09).                           
011800*                                                                         
011900  01  WS-RATING-WORK.                                                     
012000      05  WS-NEW-RATING              PIC S9(1)V99  COMP-3.                
012100      05  WS-OLD-TOTAL-POINTS        PIC S9(9)V99  COMP-3.                
012200      05  WS-NEW-TOTAL-POINTS        PIC S9(9)V99  COMP-3.                
012300*                                                                         
012400  01  REPORT-TOTALS.                                                      
012500      05  WS-RATINGS-READ            PIC S9(9)  COMP-3  VALUE +0.         
012600      05  WS-RATINGS-APPLIED         PIC S9(9)  COMP-3  VALUE +0.         
012700      05  WS-RATINGS-REJECTED        PIC S9(9)  COMP-3  VALUE +0.         
012800*                                                                         
012900  01  ERR-MSG-BAD-TRAN.                                                   
013000      05  FILLER                     PIC X(20)                            
013100               VALUE 'NO SUCH PRODUCT-ID: '.                              
013200      05  ERR-PRODUCT-ID-OUT         PIC X(09).                           
013300      05  FILLER                     PIC X(103) VALUE SPACES.             
013400*                                                                         
013500  01  RPT-HEADER1.                                                        
013600      05  FILLER                     PIC X(40)                            
013700               VALUE 'PRODUCT RATING ROLLUP             DATE:'.           
013800      05  RPT-MM                     PIC 9(02).                           
013900      05  FILLER                     PIC X(01)  VALUE '/'.                
014000      05  RPT-DD                     PIC 9(02).                           
014100      05  FILLER                     PIC X(01)  VALUE '/'.                
014200      05  RPT-YY                     PIC 9(02).                           
014300      05  FILLER                     PIC X(56)  VALUE SPACES.             
014400*                                                                         
014500  01  RPT-STATS-DETAIL.                                                   
014600      05  FILLER                     PIC X(24)                            
014700               VALUE 'RATINGS READ. . . . . .'.                           
014800      05  RPT-READ-COUNT             PIC ZZZZZZZZ9.                       
014900      05  FILLER                     PIC X(20)  VALUE SPACES.             
015000      05  FILLER                     PIC X(24)                            
015100               VALUE 'RATINGS APPLIED. . . .'.                            
015200      05  RPT-APPLIED-COUNT          PIC ZZZZZZZZ9.                       
015300      05  FILLER                     PIC X(20)  VALUE SPACES.             
015400      05  FILLER                     PIC X(24)                            
015500               VALUE 'RATINGS REJECTED . . .'.                            
015600      05  RPT-REJECTED-COUNT         PIC ZZZZZZZZ9.                       
015700      05  FILLER                     PIC X(11)  VALUE SPACES.             
015800*****************************************************************         
015900  PROCEDURE DIVISION.                                                     
016000*****************************************************************         
016100  0000-MAIN.                                                              
016200      ACCEPT CURRENT-DATE FROM DATE.                                      
016300      PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.                    
016400      PERFORM 800-INIT-REPORT THRU 800-INIT-REPORT-EXIT.                  
016500                                                                          
016600      PERFORM 710-READ-RATING-TRAN THRU 710-READ-RATING-TRAN-EXIT.        
016700      PERFORM 100-PROCESS-RATING THRU 100-PROCESS-RATING-EXIT             
016800          UNTIL WS-RATETRAN-IS-EOF.                                       
016900                                                                          
017000      PERFORM 850-REPORT-TOTALS THRU 850-REPORT-TOTALS-EXIT.              
017100      PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.                  
017200      GOBACK.                                                             
017300*                                                                         
017400  100-PROCESS-RATING.                                                     
017500      ADD +1 TO WS-RATINGS-READ.                                          
017600      PERFORM 200-FIND-PRODUCT THRU 200-FIND-PRODUCT-EXIT.                
017700      IF WS-PRODUCT-FOUND                                                 
017800          PERFORM 300-APPLY-RATING THRU 300-APPLY-RATING-EXIT             
017900          PERFORM 400-REWRITE-PRODUCT THRU 400-REWRITE-PRODUCT-EXIT       
018000          ADD +1 TO WS-RATINGS-APPLIED                                    
018100      ELSE                                                                
018200          PERFORM 299-REPORT-BAD-TRAN THRU 299-REPORT-BAD-TRAN-EXIT       
018300          ADD +1 TO WS-RATINGS-REJECTED                                   
018400      END-IF.                                                             
018500      PERFORM 710-READ-RATING-TRAN THRU 710-READ-RATING-TRAN-EXIT.        
018600  100-PROCESS-RATING-EXIT.                                                
018700      EXIT.                                                               
018800*                                                                         
018900  200-FIND-PRODUCT.                                                       
019000      MOVE 'N' TO WS-PRODUCT-FOUND-SW.                                    
019100      IF WS-PRDFILE-IS-EOF                                                
019200          GO TO 200-FIND-PRODUCT-EXIT                                     
019300      END-IF.                                                             
019400      IF PRD-PRODUCT-ID = RTR-PRODUCT-ID                                  
019500          MOVE 'Y' TO WS-PRODUCT-FOUND-SW                                 
019600          GO TO 200-FIND-PRODUCT-EXIT                                     
019700      END-IF.                                                             
019800      IF PRD-PRODUCT-ID > RTR-PRODUCT-ID                                  
019900          GO TO 200-FIND-PRODUCT-EXIT                                     
020000      END-IF.                                                             
020100      PERFORM 720-READ-PRODUCT THRU 720-READ-PRODUCT-EXIT                 
020200          UNTIL WS-PRDFILE-IS-EOF                                         
020300             OR PRD-PRODUCT-ID NOT LESS THAN RTR-PRODUCT-ID.              
020400      IF PRD-PRODUCT-ID = RTR-PRODUCT-ID                                  
020500          MOVE 'Y' TO WS-PRODUCT-FOUND-SW                                 
020600      END-IF.                                                             
020700  200-FIND-PRODUCT-EXIT.                                                  
020800      EXIT.                                                               
020900*                                                                         
021000  300-APPLY-RATING.                                                       
021100      MOVE RTR-RATING-VALUE TO WS-NEW-RATING.                             
021200      IF PRD-RATING-COUNT = 0                                             
021300          MOVE WS-NEW-RATING TO PRD-RATING-AVERAGE                        
021400          MOVE +1 TO PRD-RATING-COUNT                                     
021500      ELSE                                                                
021600          COMPUTE WS-OLD-TOTAL-POINTS =                                   
021700              PRD-RATING-AVERAGE * PRD-RATING-COUNT                       
021800          COMPUTE WS-NEW-TOTAL-POINTS =                                   
021900              WS-OLD-TOTAL-POINTS + WS-NEW-RATING                         
022000          ADD +1 TO PRD-RATING-COUNT                                      
022100          COMPUTE PRD-RATING-AVERAGE ROUNDED =                            
022200              WS-NEW-TOTAL-POINTS / PRD-RATING-COUNT                      
022300      END-IF.                                                             
022400  300-APPLY-RATING-EXIT.                                                  
022500      EXIT.                                                               
022600*                                                                         
022700  400-REWRITE-PRODUCT.                                                    
022800      REWRITE PRD-MASTER-RECORD.                                          
022900  400-REWRITE-PRODUCT-EXIT.                                               
023000      EXIT.                                                               
023100*                                                                         
023200  299-REPORT-BAD-TRAN.                                                    
023300      MOVE RTR-PRODUCT-ID TO WS-PRODUCT-KEY-WORK.                         
023400      MOVE WS-PRODUCT-KEY-ALT TO ERR-PRODUCT-ID-OUT.                      
023500      WRITE PRRATE1-REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.          
023600  299-REPORT-BAD-TRAN-EXIT.                                               
023700      EXIT.                                                               
023800*                                                                         
023900  700-OPEN-FILES.                                                         
024000      OPEN INPUT RATING-TRAN-FILE                                         
024100           I-O   PRODUCT-FILE                                             
024200           OUTPUT REPORT-FILE.                                            
024300      IF WS-PRDFILE-STATUS NOT = '00'                                     
024400          DISPLAY 'ERROR OPENING PRODUCT-FILE. RC: ' WS-PRDFILE-STATUS    
024500          MOVE 16 TO RETURN-CODE                                          
024600          MOVE 'Y' TO WS-PRDFILE-EOF                                      
024700      END-IF.                                                             
024800      PERFORM 720-READ-PRODUCT THRU 720-READ-PRODUCT-EXIT.                
024900  700-OPEN-FILES-EXIT.                                                    
025000      EXIT.                                                               
025100*                                                                         
025200  710-READ-RATING-TRAN.                                                   
025300      READ RATING-TRAN-FILE                                               
025400          AT END MOVE 'Y' TO WS-RATETRAN-EOF.                             
025500      MOVE WS-RATETRAN-STATUS TO WS-STATUS-DIAG-CODE.                     
025600  710-READ-RATING-TRAN-EXIT.                                              
025700      EXIT.                                                               
025800*                                                                         
025900  720-READ-PRODUCT.                                                       
026000      READ PRODUCT-FILE                                                   
026100          AT END MOVE 'Y' TO WS-PRDFILE-EOF.                              
026200      MOVE WS-PRDFILE-STATUS TO WS-STATUS-DIAG-CODE.                      
026300  720-READ-PRODUCT-EXIT.                                                  
026400      EXIT.                                                               
026500*                                                                         
026600  790-CLOSE-FILES.                                                        
026700      CLOSE RATING-TRAN-FILE, PRODUCT-FILE, REPORT-FILE.                  
026800  790-CLOSE-FILES-EXIT.                                                   
026900      EXIT.                                                               
027000*                                                                         
027100  800-INIT-REPORT.                                                        
027200      MOVE CURRENT-YEAR   TO RPT-YY.                                      
027300      MOVE CURRENT-MONTH  TO RPT-MM.                                      
027400      MOVE CURRENT-DAY    TO RPT-DD.                                      
027500      WRITE PRRATE1-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            
027600  800-INIT-REPORT-EXIT.                                                   
027700      EXIT.                                                               
027800*                                                                         
027900  850-REPORT-TOTALS.                                                      
028000      MOVE WS-RATINGS-READ     TO RPT-READ-COUNT.                         
028100      MOVE WS-RATINGS-APPLIED  TO RPT-APPLIED-COUNT.                      
028200      MOVE WS-RATINGS-REJECTED TO RPT-REJECTED-COUNT.                     
028300      WRITE PRRATE1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.          
028400  850-REPORT-TOTALS-EXIT.                                                 
028500      EXIT.                                                               
