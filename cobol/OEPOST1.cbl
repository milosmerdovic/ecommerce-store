000100*****************************************************************         
000200* OEPOST1   -  ORDER LINE PRICING AND ORDER TOTAL POSTING                 
000300*                                                                         
000400*     READS ORDER-ITEM-FILE (SORTED ASCENDING BY OWNING ORDER-ID,         
000500*     THEN ORDER-ITEM-ID) AGAINST THE SORTED ORDER-FILE MASTER.           
000600*     CALLS OILINE1 ONCE PER LINE TO PRICE IT, ACCUMULATES THE            
000700*     PRICED LINES INTO THE OWNING ORDER'S SUBTOTAL ON THE                
000800*     CONTROL-BREAK KEY OF ORD-ORDER-ID, THEN DEFAULTS AND                
000900*     COMPUTES TOTAL-AMOUNT AND REWRITES THE ORDER MASTER.                
001000*                                                                         
001100*     SHAPE FOLLOWS SAM3ABND'S TRANSACTION-AGAINST-SORTED-MASTER          
001200*     SKELETON -- THIS PROGRAM POSITIONS THE MASTER FORWARD ON            
001300*     ORD-ORDER-ID RATHER THAN COPYING UNMATCHED RECORDS FORWARD,         
001400*     SINCE EVERY ORDER-ITEM MUST MATCH AN EXISTING ORDER.                
001500*                                                                         
001600*     MAINTENANCE                                                         
001700*     DATE       INIT  TICKET     DESCRIPTION                             
001800*     06/14/92   RTC   POS-0201   ORIGINAL PROGRAM.                       
001900*     02/09/99   RTC   Y2K-0009   CREATED-DATE FIELDS ON ORDMSTR          
002000*                                 EXPANDED TO CCYYMMDD -- NO LOGIC        
002100*                                 CHANGE HERE, VERIFIED.                  
002200*     08/23/01   DWS   POS-0388   SPLIT LINE PRICING OUT TO A             
002300*                                 CALLED SUBROUTINE, OILINE1, SO          
002400*                                 THE ROUNDING RULE CAN BE TESTED         
002500*                                 ON ITS OWN.                             
002600*     11/06/01   DWS   POS-0395   SUBTOTAL/TAX/SHIPPING/DISCOUNT          
002700*                                 NOW DEFAULTED TO ZERO BEFORE THE        
002800*                                 TOTAL-AMOUNT COMPUTE, PER THE           
002900*                                 ORDER SERVICE'S CALCULATE-TOTAL         
003000*                                 RULE -- A ZERO-BALANCE ORDER WAS        
003100*                                 REJECTING WITH A SIZE ERROR.            
003110*     04/02/02   RTC   POS-0447   OIT-TOTAL-PRICE WAS BEING SET           
003115*                                 FROM THE PRE-DISCOUNT LINE              
003120*                                 SUBTOTAL RETURNED BY OILINE1            
003125*                                 INSTEAD OF THE POST-DISCOUNT            
003130*                                 TOTAL, AND THE ITEM RECORD WAS          
003135*                                 NEVER REWRITTEN SO THE VALUE            
003140*                                 NEVER REACHED THE FILE -- ORDER         
003145*                                 ITEM FILE OPENED I-O AND                
003150*                                 REWRITTEN AFTER PRICING.                
003200*****************************************************************         
003300  IDENTIFICATION DIVISION.                                                
003400  PROGRAM-ID.    OEPOST1.                                                 
003500  AUTHOR.        R T CARROLL.                                             
003600  INSTALLATION.  DBB MERCANTILE DATA CENTER.                              
003700  DATE-WRITTEN.  06/14/1992.                                              
003800  DATE-COMPILED.                                                          
003900  SECURITY.      COMPANY CONFIDENTIAL.                                    
004000  ENVIRONMENT DIVISION.                                                   
004100  CONFIGURATION SECTION.                                                  
004200  SPECIAL-NAMES.                                                          
004300      C01 IS TOP-OF-FORM.                                                 
004400  INPUT-OUTPUT SECTION.                                                   
004500  FILE-CONTROL.                                                           
004600      SELECT ORDER-ITEM-FILE ASSIGN TO OITFILE                            
004700          ACCESS IS SEQUENTIAL                                            
004800          FILE STATUS IS WS-OITFILE-STATUS.                               
004900                                                                          
005000      SELECT ORDER-FILE ASSIGN TO ORDFILE                                 
005100          ACCESS IS SEQUENTIAL                                            
005200          FILE STATUS IS WS-ORDFILE-STATUS.                               
005300                                                                          
005800      SELECT REPORT-FILE ASSIGN TO OEPRPT                                 
005900          FILE STATUS IS WS-REPORT-STATUS.                                
006000*****************************************************************         
006100  DATA DIVISION.                                                          
006200  FILE SECTION.                                                           
006300                                                                          
006400  FD  ORDER-ITEM-FILE                                                     
006500      RECORDING MODE IS F.                                                
006600  COPY OITMSTR.                                                           
006700                                                                          
006800  FD  ORDER-FILE                                                          
006900      RECORDING MODE IS F.                                                
007000  COPY ORDMSTR.                                                           
007100                                                                          
007600  FD  REPORT-FILE                                                         
007700      RECORDING MODE IS F.                                                
007800  01  OEPOST1-REPORT-RECORD         PIC X(132).                           
007900*****************************************************************         
008000  WORKING-STORAGE SECTION.                                                
008100*                                                                         
008200  01  SYSTEM-DATE-AND-TIME.                                               
008300      05  CURRENT-DATE.                                                   
008400          10  CURRENT-YEAR          PIC 9(02).                            
008500          10  CURRENT-MONTH         PIC 9(02).                            
008600          10  CURRENT-DAY           PIC 9(02).                            
008700      05  CURRENT-TIME.                                                   
008800          10  CURRENT-HOUR          PIC 9(02).                            
008900          10  CURRENT-MINUTE        PIC 9(02).                            
009000          10  CURRENT-SECOND        PIC 9(02).                            
009100          10  CURRENT-HNDSEC        PIC 9(02).                            
009200*                                                                         
009300  01  WS-FIELDS.                                                          
009400      05  WS-OITFILE-STATUS         PIC X(02)  VALUE SPACES.              
009500      05  WS-ORDFILE-STATUS         PIC X(02)  VALUE SPACES.              
009700      05  WS-REPORT-STATUS          PIC X(02)  VALUE SPACES.              
009800      05  WS-OITFILE-EOF            PIC X(01)  VALUE 'N'.                 
009900          88  WS-OITFILE-IS-EOF     VALUE 'Y'.                            
010000      05  WS-ORDFILE-EOF            PIC X(01)  VALUE 'N'.                 
010100          88  WS-ORDFILE-IS-EOF     VALUE 'Y'.                            
010200      05  WS-LINE-OK                PIC X(01)  VALUE 'Y'.                 
010300      05  WS-PREV-ORDER-ID          PIC 9(09)  VALUE ZEROS.               
010400      05  WS-SAVE-ORDER-ID          PIC 9(09)  VALUE ZEROS.               
010500*                                                                         
010600  01  WS-FILE-STATUS-DIAG.                                                
010700      05  WS-STATUS-DIAG-CODE       PIC X(02).                            
010800      05  FILLER                    PIC X(02).                            
010900  01  WS-STATUS-DIAG-NUM REDEFINES WS-FILE-STATUS-DIAG.                   
011000      05  WS-STATUS-DIAG-COMP3      PIC S9(3) COMP-3.                     
011100      05  FILLER                    PIC X(02).                            
011200*                                                                         
011300  01  WS-DATE-CONVERSION.                                                 
011400      05  WS-CONV-DATE-8            PIC 9(08).                            
011500      05  FILLER                    PIC X(04).                            
011600  01  WS-DATE-CONVERSION-R REDEFINES WS-DATE-CONVERSION.                  
011700      05  WS-CONV-CCYY              PIC 9(04).                            
011800      05  WS-CONV-MM                PIC 9(02).                            
011900      05  WS-CONV-DD                PIC 9(02).                            
012000      05  FILLER                    PIC X(04).                            
012100*                                                                         
012200* WS-ORDER-KEY-WORK CARRIES THE OWNING ORDER-ID EITHER AS THE             
012300* NINE-DIGIT NUMERIC KEY USED FOR COMPARES, OR (REDEFINED) AS A           
012400* DISPLAY-STYLE ALTERNATE KEY FOR THE ERROR LINE ON A BAD LINE            
012500* ITEM -- SAME IDIOM SAM3ABND USES FOR ITS CUST-KEY-DIAG.                 
012600*                                                                         
012700  01  WS-ORDER-KEY-WORK             PIC 9(09)  VALUE ZEROS.               
012800  01  WS-ORDER-KEY-ALT REDEFINES WS-ORDER-KEY-WORK.                       
012900      05  WS-ORDER-KEY-ALT-DISPLAY  PIC X(09).                            
013000*                                                                         
013100  01  WS-ACCUMULATORS.                                                    
013200      05  WS-ORDER-ACCUM-SUBTOTAL   PIC S9(8)V99  COMP-3  VALUE +0.       
013300      05  FILLER                    PIC X(10).                            
013400*                                                                         
013500  01  WS-CALL-INTERFACE.                                                  
013600      05  WS-CALL-UNIT-PRICE        PIC S9(8)V99  COMP-3.                 
013700      05  WS-CALL-QUANTITY          PIC S9(5)     COMP.                   
013800      05  WS-CALL-DISCOUNT-PCT      PIC S9(3)V99  COMP-3.                 
013900      05  WS-CALL-LINE-SUBTOTAL     PIC S9(8)V99  COMP-3.                 
014000      05  WS-CALL-DISCOUNT-AMOUNT   PIC S9(8)V99  COMP-3.                 
014100      05  WS-CALL-TOTAL-PRICE       PIC S9(8)V99  COMP-3.                 
014200*                                                                         
014300  01  REPORT-TOTALS.                                                      
014400      05  NUM-LINES-READ            PIC S9(9)  COMP-3  VALUE +0.          
014500      05  NUM-LINES-PRICED          PIC S9(9)  COMP-3  VALUE +0.          
014600      05  NUM-LINES-REJECTED        PIC S9(9)  COMP-3  VALUE +0.          
014700      05  NUM-ORDERS-POSTED         PIC S9(9)  COMP-3  VALUE +0.          
014800*                                                                         
014900  01  ERR-MSG-BAD-LINE.                                                   
015000      05  FILLER                    PIC X(31)                             
015100               VALUE 'ERROR PROCESSING ORDER LINE.  '.                    
015200      05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.              
015300      05  ERR-MSG-DATA2             PIC X(66)  VALUE SPACES.              
015400*                                                                         
015500  01  RPT-HEADER1.                                                        
015600      05  FILLER                    PIC X(40)                             
015700               VALUE 'ORDER LINE POST/PRICE REPORT      DATE:'.           
015800      05  RPT-MM                    PIC 9(02).                            
015900      05  FILLER                    PIC X(01)  VALUE '/'.                 
016000      05  RPT-DD                    PIC 9(02).                            
016100      05  FILLER                    PIC X(01)  VALUE '/'.                 
016200      05  RPT-YY                    PIC 9(02).                            
016300      05  FILLER                    PIC X(20)                             
016400               VALUE ' (MM/DD/YY)   TIME: '.                              
016500      05  RPT-HH                    PIC 9(02).                            
016600      05  FILLER                    PIC X(01)  VALUE ':'.                 
016700      05  RPT-MIN                   PIC 9(02).                            
016800      05  FILLER                    PIC X(55)  VALUE SPACES.              
016900*                                                                         
017000  01  RPT-STATS-HDR1.                                                     
017100      05  FILLER PIC X(26) VALUE 'LINE POSTING TOTALS:      '.            
017200      05  FILLER PIC X(106) VALUE SPACES.                                 
017300*                                                                         
017400  01  RPT-STATS-DETAIL.                                                   
017500      05  RPT-LABEL                 PIC X(26).                            
017600      05  FILLER                    PIC X(04)  VALUE SPACES.              
017700      05  RPT-COUNT                 PIC ZZZ,ZZZ,ZZ9.                      
017800      05  FILLER                    PIC X(93)  VALUE SPACES.              
017900*****************************************************************         
018000  PROCEDURE DIVISION.                                                     
018100*****************************************************************         
018200  0000-MAIN.                                                              
018300      ACCEPT CURRENT-DATE FROM DATE.                                      
018400      ACCEPT CURRENT-TIME FROM TIME.                                      
018500      PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.                    
018600      PERFORM 800-INIT-REPORT THRU 800-INIT-REPORT-EXIT.                  
018700                                                                          
018800      PERFORM 730-READ-ORDER-ITEM THRU 730-READ-ORDER-ITEM-EXIT.          
018900      PERFORM 100-PROCESS-ORDER-ITEMS THRU 100-PROCESS-ORDER-ITEMS-EXIT   
019000          UNTIL WS-OITFILE-IS-EOF.                                        
019100                                                                          
019200      PERFORM 850-REPORT-TOTALS THRU 850-REPORT-TOTALS-EXIT.              
019300      PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.                  
019400      GOBACK.                                                             
019500*                                                                         
019600  100-PROCESS-ORDER-ITEMS.                                                
019700      ADD +1 TO NUM-LINES-READ.                                           
019800      MOVE 'Y' TO WS-LINE-OK.                                             
019900      MOVE OIT-ORDER-ID TO WS-ORDER-KEY-WORK.                             
020000                                                                          
020100      IF OIT-ORDER-ID NOT = WS-PREV-ORDER-ID                              
020200          IF WS-PREV-ORDER-ID NOT = ZEROS                                 
020300              PERFORM 200-POST-ORDER THRU 200-POST-ORDER-EXIT             
020400          END-IF                                                          
020500          PERFORM 720-POSITION-ORDER THRU 720-POSITION-ORDER-EXIT         
020600          MOVE ZEROS TO WS-ORDER-ACCUM-SUBTOTAL                           
020700          MOVE OIT-ORDER-ID TO WS-PREV-ORDER-ID                           
020800      END-IF.                                                             
020900                                                                          
021000      IF WS-ORDFILE-IS-EOF OR ORD-ORDER-ID NOT = OIT-ORDER-ID             
021100          MOVE 'NO MATCHING ORDER:   ' TO ERR-MSG-DATA1                   
021200          MOVE WS-ORDER-KEY-ALT-DISPLAY TO ERR-MSG-DATA2                  
021300          PERFORM 299-REPORT-BAD-LINE THRU 299-REPORT-BAD-LINE-EXIT       
021400      ELSE                                                                
021500          MOVE OIT-UNIT-PRICE TO WS-CALL-UNIT-PRICE                       
021600          MOVE OIT-QUANTITY TO WS-CALL-QUANTITY                           
021700          MOVE OIT-DISCOUNT-PERCENTAGE TO WS-CALL-DISCOUNT-PCT            
021800          CALL 'OILINE1' USING WS-CALL-UNIT-PRICE, WS-CALL-QUANTITY,      
021900               WS-CALL-DISCOUNT-PCT, WS-CALL-LINE-SUBTOTAL,               
022000               WS-CALL-DISCOUNT-AMOUNT, WS-CALL-TOTAL-PRICE               
022100          MOVE WS-CALL-TOTAL-PRICE TO OIT-TOTAL-PRICE                     
022150          REWRITE OIT-ITEM-RECORD                                         
022200          ADD WS-CALL-TOTAL-PRICE TO WS-ORDER-ACCUM-SUBTOTAL              
022300          ADD +1 TO NUM-LINES-PRICED                                      
022400      END-IF.                                                             
022500                                                                          
022600      PERFORM 730-READ-ORDER-ITEM THRU 730-READ-ORDER-ITEM-EXIT.          
022700                                                                          
022800      IF WS-OITFILE-IS-EOF AND WS-PREV-ORDER-ID NOT = ZEROS               
022900          PERFORM 200-POST-ORDER THRU 200-POST-ORDER-EXIT                 
023000      END-IF.                                                             
023100  100-PROCESS-ORDER-ITEMS-EXIT.                                           
023200      EXIT.                                                               
023300*                                                                         
023400  200-POST-ORDER.                                                         
023500*                                                                         
023600*   ANY ORDER-LEVEL AMOUNT NOT YET CARRYING A VALUE DEFAULTS TO           
023700*   ZERO BEFORE THE TOTAL IS COMPUTED, PER THE ORDER TOTALS RULE.         
023800*                                                                         
023900      MOVE WS-ORDER-ACCUM-SUBTOTAL TO ORD-SUBTOTAL.                       
024000      IF NOT ORD-TAX-AMOUNT NUMERIC                                       
024100          MOVE ZEROS TO ORD-TAX-AMOUNT                                    
024200      END-IF.                                                             
024300      IF NOT ORD-SHIPPING-COST NUMERIC                                    
024400          MOVE ZEROS TO ORD-SHIPPING-COST                                 
024500      END-IF.                                                             
024600      IF NOT ORD-DISCOUNT-AMOUNT NUMERIC                                  
024700          MOVE ZEROS TO ORD-DISCOUNT-AMOUNT                               
024800      END-IF.                                                             
024900      COMPUTE ORD-TOTAL-AMOUNT = ORD-SUBTOTAL + ORD-TAX-AMOUNT +          
025000          ORD-SHIPPING-COST - ORD-DISCOUNT-AMOUNT.                        
025100      REWRITE ORD-MASTER-RECORD.                                          
025200      ADD +1 TO NUM-ORDERS-POSTED.                                        
025300  200-POST-ORDER-EXIT.                                                    
025400      EXIT.                                                               
025500*                                                                         
025600  299-REPORT-BAD-LINE.                                                    
025700      ADD +1 TO NUM-LINES-REJECTED.                                       
025800      MOVE 'N' TO WS-LINE-OK.                                             
025900      WRITE OEPOST1-REPORT-RECORD FROM ERR-MSG-BAD-LINE AFTER 1.          
026000  299-REPORT-BAD-LINE-EXIT.                                               
026100      EXIT.                                                               
026200*                                                                         
026300  700-OPEN-FILES.                                                         
026400      OPEN I-O    ORDER-ITEM-FILE                                         
026500           I-O    ORDER-FILE                                              
026600           OUTPUT REPORT-FILE.                                            
026700      IF WS-OITFILE-STATUS NOT = '00'                                     
026800          DISPLAY 'ERROR OPENING ORDER-ITEM-FILE. RC: '                   
026900                  WS-OITFILE-STATUS                                       
027000          MOVE 16 TO RETURN-CODE                                          
027100          MOVE 'Y' TO WS-OITFILE-EOF                                      
027200      END-IF.                                                             
027300      IF WS-ORDFILE-STATUS NOT = '00'                                     
027400          DISPLAY 'ERROR OPENING ORDER-FILE. RC: ' WS-ORDFILE-STATUS      
027500          MOVE 16 TO RETURN-CODE                                          
027600          MOVE 'Y' TO WS-OITFILE-EOF                                      
027700      END-IF.                                                             
027800  700-OPEN-FILES-EXIT.                                                    
027900      EXIT.                                                               
028000*                                                                         
028100  720-POSITION-ORDER.                                                     
028200      PERFORM 725-READ-ORDER-UNTIL-MATCH THRU                             
028300          725-READ-ORDER-UNTIL-MATCH-EXIT                                 
028400          UNTIL ORD-ORDER-ID >= OIT-ORDER-ID                              
028500             OR WS-ORDFILE-IS-EOF.                                        
028600  720-POSITION-ORDER-EXIT.                                                
028700      EXIT.                                                               
028800*                                                                         
028900  725-READ-ORDER-UNTIL-MATCH.                                             
029000      READ ORDER-FILE                                                     
029100          AT END MOVE 'Y' TO WS-ORDFILE-EOF.                              
029200  725-READ-ORDER-UNTIL-MATCH-EXIT.                                        
029300      EXIT.                                                               
029400*                                                                         
029500  730-READ-ORDER-ITEM.                                                    
029600      READ ORDER-ITEM-FILE                                                
029700          AT END MOVE 'Y' TO WS-OITFILE-EOF.                              
029800      MOVE WS-OITFILE-STATUS TO WS-STATUS-DIAG-CODE.                      
029900  730-READ-ORDER-ITEM-EXIT.                                               
030000      EXIT.                                                               
030100*                                                                         
030200  790-CLOSE-FILES.                                                        
030300      CLOSE ORDER-ITEM-FILE, ORDER-FILE, REPORT-FILE.                     
030400  790-CLOSE-FILES-EXIT.                                                   
030500      EXIT.                                                               
030600*                                                                         
030700  800-INIT-REPORT.                                                        
030800      MOVE CURRENT-YEAR   TO RPT-YY.                                      
030900      MOVE CURRENT-MONTH  TO RPT-MM.                                      
031000      MOVE CURRENT-DAY    TO RPT-DD.                                      
031100      MOVE CURRENT-HOUR   TO RPT-HH.                                      
031200      MOVE CURRENT-MINUTE TO RPT-MIN.                                     
031300      WRITE OEPOST1-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            
031400  800-INIT-REPORT-EXIT.                                                   
031500      EXIT.                                                               
031600*                                                                         
031700  850-REPORT-TOTALS.                                                      
031800      WRITE OEPOST1-REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.            
031900      MOVE 'LINES READ            ' TO RPT-LABEL.                         
032000      MOVE NUM-LINES-READ TO RPT-COUNT.                                   
032100      WRITE OEPOST1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.          
032200      MOVE 'LINES PRICED           ' TO RPT-LABEL.                        
032300      MOVE NUM-LINES-PRICED TO RPT-COUNT.                                 
032400      WRITE OEPOST1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.          
032500      MOVE 'LINES REJECTED         ' TO RPT-LABEL.                        
032600      MOVE NUM-LINES-REJECTED TO RPT-COUNT.                               
032700      WRITE OEPOST1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.          
032800      MOVE 'ORDERS POSTED          ' TO RPT-LABEL.                        
032900      MOVE NUM-ORDERS-POSTED TO RPT-COUNT.                                
033000      WRITE OEPOST1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.          
033100  850-REPORT-TOTALS-EXIT.                                                 
033200      EXIT.                                                               
