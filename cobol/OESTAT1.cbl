000100*****************************************************************         
000200* OESTAT1   -  ORDER STATUS-TRANSITION POSTING                            
000300*                                                                         
000400*     MODULE NAME  = OESTAT1                                              
000500*     DESCRIPTIVE NAME = ORDER STATUS/PAYMENT TRANSITION POSTING          
000600*                                                                         
000700*     FUNCTION = READS THE ORDER-ACTION TRANSACTION FILE (SORTED          
000800*     ASCENDING BY ACT-ORDER-ID) AGAINST THE SORTED ORDER-FILE            
000900*     MASTER.  FOR EACH TRANSACTION, VALIDATES THE REQUESTED              
001000*     ACTION AGAINST THE ORDER'S CURRENT STATUS, APPLIES THE              
001100*     STATUS/PAYMENT-STATUS CHANGE AND ANY ACTION PARAMETERS, AND         
001200*     REWRITES THE ORDER MASTER.  TRANSACTIONS THAT FAIL THE              
001300*     ELIGIBILITY CHECK ARE REJECTED TO THE REPORT, NOT POSTED.           
001400*                                                                         
001500*     DEPENDENCIES = NONE                                                 
001600*                                                                         
001700*     MAINTENANCE                                                         
001800*     DATE       INIT  TICKET     DESCRIPTION                             
001900*     08/23/01   DWS   POS-0388   ORIGINAL PROGRAM.                       
002000*     04/02/02   RTC   POS-0412   RETURN NOW REQUIRES DELIVERED           
002100*                                 STATUS -- PREVIOUSLY ALLOWED            
002200*                                 FROM SHIPPED IN ERROR.                  
002300*     11/14/02   RTC   POS-0431   CANCELLED-TO-REFUNDED ACTION            
002400*                                 ADDED FOR CHARGEBACKS POSTED            
002500*                                 AFTER THE ORDER WAS ALREADY             
002600*                                 CANCELLED.                              
002700*     06/02/03   DWS   POS-0466   RETURN ACTION NOW SETS STATUS           
002800*                                 TO REFUNDED DIRECTLY AND FILES          
002900*                                 THE REASON TEXT ON ORD-NOTES --         
003000*                                 PAYMENT-STATUS IS LEFT ALONE,           
003100*                                 THAT FIELD ONLY MOVES ON THE            
003200*                                 SEPARATE REFUND ACTION.                 
003300*     02/17/04   RTC   POS-0501   REJECT MESSAGE TEXT WIDENED --          
003400*                                 TRUNCATED ORDER-ID ON PRIOR             
003500*                                 REJECT LINES, HELPDESK COMPLAINT.       
003600*     09/09/05   TLK   POS-0548   ACTION-FILE FILE STATUS CHECK           
003700*                                 ADDED ON OPEN -- PRODUCTION JOB         
003800*                                 WAS ABENDING SILENTLY ON A BAD          
003900*                                 DD CARD.                                
004000*     03/21/07   TLK   POS-0602   Y2K FOLLOW-UP -- CONFIRMED NO           
004100*                                 TWO-DIGIT YEAR FIELDS REMAIN ON         
004200*                                 THIS PROGRAM WORKING STORAGE.           
004300*****************************************************************         
004400  IDENTIFICATION DIVISION.                                                
004500  PROGRAM-ID.    OESTAT1.                                                 
004600  AUTHOR.        D W STOUT.                                               
004700  INSTALLATION.  DBB MERCANTILE DATA CENTER.                              
004800  DATE-WRITTEN.  08/23/2001.                                              
004900  DATE-COMPILED.                                                          
005000  SECURITY.      COMPANY CONFIDENTIAL.                                    
005100  ENVIRONMENT DIVISION.                                                   
005200  CONFIGURATION SECTION.                                                  
005300  SPECIAL-NAMES.                                                          
005400      C01 IS TOP-OF-FORM.                                                 
005500  INPUT-OUTPUT SECTION.                                                   
005600  FILE-CONTROL.                                                           
005700      SELECT ACTION-FILE ASSIGN TO ACTFILE                                
005800          ACCESS IS SEQUENTIAL                                            
005900          FILE STATUS IS WS-ACTFILE-STATUS.                               
006000                                                                          
006100      SELECT ORDER-FILE ASSIGN TO ORDFILE                                 
006200          ACCESS IS SEQUENTIAL                                            
006300          FILE STATUS IS WS-ORDFILE-STATUS.                               
006400                                                                          
006500      SELECT REPORT-FILE ASSIGN TO OSPRPT                                 
006600          FILE STATUS IS WS-REPORT-STATUS.                                
006700*****************************************************************         
006800  DATA DIVISION.                                                          
006900  FILE SECTION.                                                           
007000                                                                          
007100  FD  ACTION-FILE                                                         
007200      RECORDING MODE IS F.                                                
007300  COPY ORDACT.                                                            
007400                                                                          
007500  FD  ORDER-FILE                                                          
007600      RECORDING MODE IS F.                                                
007700  COPY ORDMSTR.                                                           
007800                                                                          
007900  FD  REPORT-FILE                                                         
008000      RECORDING MODE IS F.                                                
008100  01  OESTAT1-REPORT-RECORD         PIC X(132).                           
008200*****************************************************************         
008300  WORKING-STORAGE SECTION.                                                
008400*                                                                         
008500  01  SYSTEM-DATE-AND-TIME.                                               
008600      05  CURRENT-DATE.                                                   
008700          10  CURRENT-YEAR          PIC 9(02).                            
008800          10  CURRENT-MONTH         PIC 9(02).                            
008900          10  CURRENT-DAY           PIC 9(02).                            
009000      05  CURRENT-TIME.                                                   
009100          10  CURRENT-HOUR          PIC 9(02).                            
009200          10  CURRENT-MINUTE        PIC 9(02).                            
009300*                                                                         
009400  01  WS-FIELDS.                                                          
009500      05  WS-ACTFILE-STATUS         PIC X(02)  VALUE SPACES.              
009600      05  WS-ORDFILE-STATUS         PIC X(02)  VALUE SPACES.              
009700      05  WS-REPORT-STATUS          PIC X(02)  VALUE SPACES.              
009800      05  WS-ACTFILE-EOF            PIC X(01)  VALUE 'N'.                 
009900          88  WS-ACTFILE-IS-EOF     VALUE 'Y'.                            
010000      05  WS-ORDFILE-EOF            PIC X(01)  VALUE 'N'.                 
010100          88  WS-ORDFILE-IS-EOF     VALUE 'Y'.                            
010200      05  WS-TRAN-ELIGIBLE          PIC X(01)  VALUE 'Y'.                 
010300          88  WS-TRAN-IS-ELIGIBLE   VALUE 'Y'.                            
010400*                                                                         
010500  01  WS-FILE-STATUS-DIAG.                                                
010600      05  WS-STATUS-DIAG-CODE       PIC X(02).                            
010700      05  FILLER                    PIC X(02).                            
010800  01  WS-STATUS-DIAG-NUM REDEFINES WS-FILE-STATUS-DIAG.                   
010900      05  WS-STATUS-DIAG-COMP3      PIC S9(3) COMP-3.                     
011000      05  FILLER                    PIC X(02).                            
011100*                                                                         
011200  01  WS-DATE-CONVERSION.                                                 
011300      05  WS-CONV-DATE-8            PIC 9(08).                            
011400      05  FILLER                    PIC X(04).                            
011500  01  WS-DATE-CONVERSION-R REDEFINES WS-DATE-CONVERSION.                  
011600      05  WS-CONV-CCYY              PIC 9(04).                            
011700      05  WS-CONV-MM                PIC 9(02).                            
011800      05  WS-CONV-DD                PIC 9(02).                            
011900      05  FILLER                    PIC X(04).                            
012000*                                                                         
012100* WS-ACTION-KEY-WORK CARRIES ACT-ORDER-ID EITHER AS THE NINE-DIGIT        
012200* NUMERIC COMPARE KEY OR, REDEFINED, AS A DISPLAY KEY FOR THE             
012300* REJECT LINE ON AN INELIGIBLE TRANSITION.                                
012400*                                                                         
012500  01  WS-ACTION-KEY-WORK            PIC 9(09)  VALUE ZEROS.               
012600  01  WS-ACTION-KEY-ALT REDEFINES WS-ACTION-KEY-WORK.                     
012700      05  WS-ACTION-KEY-ALT-DISP    PIC X(09).                            
012800*                                                                         
012900  01  REPORT-TOTALS.                                                      
013000      05  NUM-ACTIONS-READ          PIC S9(9)  COMP-3  VALUE +0.          
013100      05  NUM-ACTIONS-APPLIED       PIC S9(9)  COMP-3  VALUE +0.          
013200      05  NUM-ACTIONS-REJECTED      PIC S9(9)  COMP-3  VALUE +0.          
013300*                                                                         
013400  01  ERR-MSG-BAD-ACTION.                                                 
013500      05  FILLER                    PIC X(31)                             
013600               VALUE 'ORDER ACTION REJECTED.        '.                    
013700      05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.              
013800      05  ERR-MSG-DATA2             PIC X(66)  VALUE SPACES.              
013900*                                                                         
014000  01  RPT-HEADER1.                                                        
014100      05  FILLER                    PIC X(40)                             
014200               VALUE 'ORDER STATUS TRANSITION REPORT    DATE:'.           
014300      05  RPT-MM                    PIC 9(02).                            
014400      05  FILLER                    PIC X(01)  VALUE '/'.                 
014500      05  RPT-DD                    PIC 9(02).                            
014600      05  FILLER                    PIC X(01)  VALUE '/'.                 
014700      05  RPT-YY                    PIC 9(02).                            
014800      05  FILLER                    PIC X(56)  VALUE SPACES.              
014900*                                                                         
015000  01  RPT-STATS-DETAIL.                                                   
015100      05  RPT-LABEL                 PIC X(26).                            
015200      05  FILLER                    PIC X(04)  VALUE SPACES.              
015300      05  RPT-COUNT                 PIC ZZZ,ZZZ,ZZ9.                      
015400      05  FILLER                    PIC X(93)  VALUE SPACES.              
015500*****************************************************************         
015600  PROCEDURE DIVISION.                                                     
015700*****************************************************************         
015800  0000-MAIN.                                                              
015900      ACCEPT CURRENT-DATE FROM DATE.                                      
016000      ACCEPT CURRENT-TIME FROM TIME.                                      
016100      PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.                    
016200      PERFORM 800-INIT-REPORT THRU 800-INIT-REPORT-EXIT.                  
016300                                                                          
016400      PERFORM 710-READ-ACTION THRU 710-READ-ACTION-EXIT.                  
016500      PERFORM 100-PROCESS-ACTION THRU 100-PROCESS-ACTION-EXIT             
016600          UNTIL WS-ACTFILE-IS-EOF.                                        
016700                                                                          
016800      PERFORM 850-REPORT-TOTALS THRU 850-REPORT-TOTALS-EXIT.              
016900      PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.                  
017000      GOBACK.                                                             
017100*                                                                         
017200  100-PROCESS-ACTION.                                                     
017300      ADD +1 TO NUM-ACTIONS-READ.                                         
017400      MOVE 'Y' TO WS-TRAN-ELIGIBLE.                                       
017500      MOVE ACT-ORDER-ID TO WS-ACTION-KEY-WORK.                            
017600                                                                          
017700      PERFORM 720-POSITION-ORDER THRU 720-POSITION-ORDER-EXIT.            
017800                                                                          
017900      IF WS-ORDFILE-IS-EOF OR ORD-ORDER-ID NOT = ACT-ORDER-ID             
018000          MOVE 'NO MATCHING ORDER:   ' TO ERR-MSG-DATA1                   
018100          MOVE WS-ACTION-KEY-ALT-DISP TO ERR-MSG-DATA2                    
018200          PERFORM 299-REPORT-BAD-ACTION THRU 299-REPORT-BAD-ACTION-EXIT   
018300      ELSE                                                                
018400          PERFORM 200-VALIDATE-TRANSITION THRU                            
018500              200-VALIDATE-TRANSITION-EXIT                                
018600          IF WS-TRAN-IS-ELIGIBLE                                          
018700              PERFORM 300-APPLY-TRANSITION THRU                           
018800                  300-APPLY-TRANSITION-EXIT                               
018900              REWRITE ORD-MASTER-RECORD                                   
019000              ADD +1 TO NUM-ACTIONS-APPLIED                               
019100          ELSE                                                            
019200              PERFORM 299-REPORT-BAD-ACTION THRU                          
019300                  299-REPORT-BAD-ACTION-EXIT                              
019400          END-IF                                                          
019500      END-IF.                                                             
019600                                                                          
019700      PERFORM 710-READ-ACTION THRU 710-READ-ACTION-EXIT.                  
019800  100-PROCESS-ACTION-EXIT.                                                
019900      EXIT.                                                               
020000*                                                                         
020100  200-VALIDATE-TRANSITION.                                                
020200      MOVE 'Y' TO WS-TRAN-ELIGIBLE.                                       
020300      IF ACT-IS-CANCEL                                                    
020400          IF NOT (ORD-STATUS-PENDING OR ORD-STATUS-PROCESSING)            
020500              MOVE 'N' TO WS-TRAN-ELIGIBLE                                
020600              MOVE 'ORDER NOT CANCELLABLE:' TO ERR-MSG-DATA1              
020700          END-IF                                                          
020800      END-IF.                                                             
020900      IF ACT-IS-RETURN                                                    
021000          IF NOT ORD-STATUS-DELIVERED                                     
021100              MOVE 'N' TO WS-TRAN-ELIGIBLE                                
021200              MOVE 'ORDER NOT RETURNABLE: ' TO ERR-MSG-DATA1              
021300          END-IF                                                          
021400      END-IF.                                                             
021500  200-VALIDATE-TRANSITION-EXIT.                                           
021600      EXIT.                                                               
021700*                                                                         
021800  300-APPLY-TRANSITION.                                                   
021900      EVALUATE TRUE                                                       
022000          WHEN ACT-IS-CANCEL                                              
022100              SET ORD-STATUS-CANCELLED TO TRUE                            
022200              MOVE ACT-REASON-TEXT TO ORD-NOTES                           
022300          WHEN ACT-IS-PAY                                                 
022400              SET ORD-PAYMT-PAID TO TRUE                                  
022500          WHEN ACT-IS-SHIP                                                
022600              SET ORD-STATUS-SHIPPED TO TRUE                              
022700              MOVE ACT-SHIP-TRACKING-NUMBER TO ORD-TRACKING-NUMBER        
022800              MOVE ACT-SHIP-METHOD TO ORD-SHIPPING-METHOD                 
022900          WHEN ACT-IS-DELIVER                                             
023000              SET ORD-STATUS-DELIVERED TO TRUE                            
023100          WHEN ACT-IS-RETURN                                              
023200              SET ORD-STATUS-REFUNDED TO TRUE                             
023300              MOVE ACT-REASON-TEXT TO ORD-NOTES                           
023400          WHEN ACT-IS-REFUND                                              
023500              SET ORD-PAYMT-REFUNDED TO TRUE                              
023600              MOVE ACT-REASON-TEXT TO ORD-NOTES                           
023700      END-EVALUATE.                                                       
023800  300-APPLY-TRANSITION-EXIT.                                              
023900      EXIT.                                                               
024000*                                                                         
024100  299-REPORT-BAD-ACTION.                                                  
024200      ADD +1 TO NUM-ACTIONS-REJECTED.                                     
024300      WRITE OESTAT1-REPORT-RECORD FROM ERR-MSG-BAD-ACTION AFTER 1.        
024400  299-REPORT-BAD-ACTION-EXIT.                                             
024500      EXIT.                                                               
024600*                                                                         
024700  700-OPEN-FILES.                                                         
024800      OPEN INPUT  ACTION-FILE                                             
024900           I-O    ORDER-FILE                                              
025000           OUTPUT REPORT-FILE.                                            
025100      IF WS-ACTFILE-STATUS NOT = '00'                                     
025200          DISPLAY 'ERROR OPENING ACTION-FILE. RC: ' WS-ACTFILE-STATUS     
025300          MOVE 16 TO RETURN-CODE                                          
025400          MOVE 'Y' TO WS-ACTFILE-EOF                                      
025500      END-IF.                                                             
025600      IF WS-ORDFILE-STATUS NOT = '00'                                     
025700          DISPLAY 'ERROR OPENING ORDER-FILE. RC: ' WS-ORDFILE-STATUS      
025800          MOVE 16 TO RETURN-CODE                                          
025900          MOVE 'Y' TO WS-ACTFILE-EOF                                      
026000      END-IF.                                                             
026100  700-OPEN-FILES-EXIT.                                                    
026200      EXIT.                                                               
026300*                                                                         
026400  710-READ-ACTION.                                                        
026500      READ ACTION-FILE                                                    
026600          AT END MOVE 'Y' TO WS-ACTFILE-EOF.                              
026700      MOVE WS-ACTFILE-STATUS TO WS-STATUS-DIAG-CODE.                      
026800  710-READ-ACTION-EXIT.                                                   
026900      EXIT.                                                               
027000*                                                                         
027100  720-POSITION-ORDER.                                                     
027200      PERFORM 725-READ-ORDER-UNTIL-MATCH THRU                             
027300          725-READ-ORDER-UNTIL-MATCH-EXIT                                 
027400          UNTIL ORD-ORDER-ID >= ACT-ORDER-ID                              
027500             OR WS-ORDFILE-IS-EOF.                                        
027600  720-POSITION-ORDER-EXIT.                                                
027700      EXIT.                                                               
027800*                                                                         
027900  725-READ-ORDER-UNTIL-MATCH.                                             
028000      READ ORDER-FILE                                                     
028100          AT END MOVE 'Y' TO WS-ORDFILE-EOF.                              
028200  725-READ-ORDER-UNTIL-MATCH-EXIT.                                        
028300      EXIT.                                                               
028400*                                                                         
028500  790-CLOSE-FILES.                                                        
028600      CLOSE ACTION-FILE, ORDER-FILE, REPORT-FILE.                         
028700  790-CLOSE-FILES-EXIT.                                                   
028800      EXIT.                                                               
028900*                                                                         
029000  800-INIT-REPORT.                                                        
029100      MOVE CURRENT-YEAR   TO RPT-YY.                                      
029200      MOVE CURRENT-MONTH  TO RPT-MM.                                      
029300      MOVE CURRENT-DAY    TO RPT-DD.                                      
029400      WRITE OESTAT1-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            
029500  800-INIT-REPORT-EXIT.                                                   
029600      EXIT.                                                               
029700*                                                                         
029800  850-REPORT-TOTALS.                                                      
029900      MOVE 'ACTIONS READ           ' TO RPT-LABEL.                        
030000      MOVE NUM-ACTIONS-READ TO RPT-COUNT.                                 
030100      WRITE OESTAT1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.          
030200      MOVE 'ACTIONS APPLIED        ' TO RPT-LABEL.                        
030300      MOVE NUM-ACTIONS-APPLIED TO RPT-COUNT.                              
030400      WRITE OESTAT1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.          
030500      MOVE 'ACTIONS REJECTED       ' TO RPT-LABEL.                        
030600      MOVE NUM-ACTIONS-REJECTED TO RPT-COUNT.                             
030700      WRITE OESTAT1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.          
030800  850-REPORT-TOTALS-EXIT.                                                 
030900      EXIT.                                                               
