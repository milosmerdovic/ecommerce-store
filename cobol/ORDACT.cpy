000100*****************************************************************         
000200* ORDACT    -  ORDER STATUS-TRANSITION TRANSACTION RECORD                 
000300*                                                                         
000400*     ONE TRANSACTION PER STATUS-CHANGE REQUEST AGAINST AN                
000500*     ORDER ON ORDER-FILE.  READ BY OESTAT1, SORTED ASCENDING             
000600*     BY ACT-ORDER-ID SO REWRITES AGAINST THE MASTER STAY                 
000700*     SEQUENTIAL.  ACT-ACTION-PARMS CARRIES DIFFERENT DATA                
000800*     DEPENDING ON ACT-ACTION-CODE -- SHIP NEEDS A TRACKING               
000900*     NUMBER AND METHOD, CANCEL/RETURN/REFUND NEED ONLY A                 
001000*     REASON, PAY AND DELIVER NEED NEITHER.  THE TWO REDEFINES            
001100*     BELOW GIVE EACH ACTION ITS OWN VIEW OF THE SAME BYTES               
001200*     RATHER THAN CARRYING ALL FIELDS UNCONDITIONALLY.                    
001300*                                                                         
001400*     MAINTENANCE                                                         
001500*     DATE       INIT  TICKET     DESCRIPTION                             
001600*     08/23/01   DWS   POS-0388   ORIGINAL LAYOUT.                        
001700*****************************************************************         
001800  01  ACT-ACTION-RECORD.                                                  
001900      05  ACT-ORDER-ID                  PIC 9(09).                        
002000      05  ACT-ACTION-CODE               PIC X(07).                        
002100          88  ACT-IS-CANCEL             VALUE 'CANCEL '.                  
002200          88  ACT-IS-PAY                VALUE 'PAY    '.                  
002300          88  ACT-IS-SHIP               VALUE 'SHIP   '.                  
002400          88  ACT-IS-DELIVER            VALUE 'DELIVER'.                  
002500          88  ACT-IS-RETURN             VALUE 'RETURN '.                  
002600          88  ACT-IS-REFUND             VALUE 'REFUND '.                  
002700      05  ACT-ACTION-PARMS.                                               
002800          10  ACT-TRACKING-NUMBER       PIC X(40).                        
002900          10  ACT-SHIPPING-METHOD       PIC X(12).                        
003000          10  FILLER                    PIC X(203).                       
003100      05  ACT-SHIP-PARMS REDEFINES ACT-ACTION-PARMS.                      
003200          10  ACT-SHIP-TRACKING-NUMBER  PIC X(40).                        
003300          10  ACT-SHIP-METHOD           PIC X(12).                        
003400          10  FILLER                    PIC X(203).                       
003500      05  ACT-REASON-PARMS REDEFINES ACT-ACTION-PARMS.                    
003600          10  ACT-REASON-TEXT           PIC X(255).                       
003700      05  ACT-REFUND-AMOUNT             PIC S9(8)V99  COMP-3.             
003800      05  FILLER                        PIC X(20).                        
