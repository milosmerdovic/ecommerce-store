000100*****************************************************************         
000200* OITMSTR   -  ORDER LINE ITEM RECORD LAYOUT                              
000300*                                                                         
000400*     USED BOTH AS THE SORTED ORDER-ITEM-FILE TRANSACTION                 
000500*     RECORD READ BY OEPOST1 (SORTED BY OWNING ORD-ORDER-ID,              
000600*     THEN OIT-ORDER-ITEM-ID -- THE CONTROL-BREAK KEY IS                  
000700*     OIT-ORDER-ID) AND AS THE LAYOUT PASSED ON THE CALL TO               
000800*     OILINE1 FOR PER-LINE PRICING.                                       
000900*                                                                         
001000*     MAINTENANCE                                                         
001100*     DATE       INIT  TICKET     DESCRIPTION                             
001200*     06/14/92   RTC   POS-0201   ORIGINAL LAYOUT.                        
001300*****************************************************************         
001400  01  OIT-ITEM-RECORD.                                                    
001500      05  OIT-ORDER-ITEM-ID             PIC 9(09).                        
001600      05  OIT-ORDER-ID                  PIC 9(09).                        
001700      05  OIT-PRODUCT-ID                PIC 9(09).                        
001800      05  OIT-QUANTITY                  PIC S9(5)     COMP.               
001900      05  OIT-UNIT-PRICE                PIC S9(8)V99  COMP-3.             
002000      05  OIT-DISCOUNT-PERCENTAGE       PIC S9(3)V99  COMP-3.             
002100      05  OIT-TOTAL-PRICE               PIC S9(8)V99  COMP-3.             
002200      05  OIT-NOTES                     PIC X(255).                       
002300      05  FILLER                        PIC X(20).                        
