000100*****************************************************************         
000200* OERPT01   -  ORDER STATISTICS ROLLUP REPORT                             
000300*                                                                         
000400*     ONE PASS OVER THE WHOLE ORDER-FILE MASTER.  PER-STATUS              
000500*     COUNTS (PENDING/PROCESSING/SHIPPED/DELIVERED/CANCELLED/             
000600*     REFUNDED) AND TOTAL-ORDERS ARE ACCUMULATED OVER THE WHOLE           
000700*     FILE, UNFILTERED.  TOTAL-REVENUE AND AVERAGE-ORDER-VALUE ARE        
000800*     ACCUMULATED ONLY FOR ORDERS WHOSE CREATED-DATE FALLS IN THE         
000900*     RUN'S REQUESTED DATE RANGE.  ONE REPORT PER INVOCATION -- NO        
001000*     CONTROL BREAKS WITHIN A RUN.                                        
001100*                                                                         
001200*     DATE-RANGE PARAMETERS COME IN ON A JCL PARM CARD, SAME AS           
001300*     WRKSFINL'S YEAR-RANGE PARM, RECAST HERE FOR A CCYYMMDD PAIR.        
001400*                                                                         
001500*     MAINTENANCE                                                         
001600*     DATE       INIT  TICKET     DESCRIPTION                             
001700*     06/14/92   RTC   POS-0201   ORIGINAL PROGRAM.                       
001800*     02/09/99   RTC   Y2K-0009   PARM-RECORD DATE RANGE EXPANDED         
001900*                                 FROM YYMMDD TO CCYYMMDD.                
002000*     04/02/02   RTC   POS-0449   AVERAGE ORDER VALUE WAS SHARING         
002100*                                 THE TOTAL REVENUE LINE'S WIDER          
002200*                                 EDITED PICTURE -- GIVEN ITS OWN         
002300*                                 NARROWER REPORT LINE PER THE            
002400*                                 ORDER SERVICE REPORT LAYOUT.            
002500*****************************************************************         
002600  IDENTIFICATION DIVISION.                                                
002700  PROGRAM-ID.    OERPT01.                                                 
002800  AUTHOR.        R T CARROLL.                                             
002900  INSTALLATION.  DBB MERCANTILE DATA CENTER.                              
003000  DATE-WRITTEN.  06/14/1992.                                              
003100  DATE-COMPILED.                                                          
003200  SECURITY.      COMPANY CONFIDENTIAL.                                    
003300  ENVIRONMENT DIVISION.                                                   
003400  CONFIGURATION SECTION.                                                  
003500  SPECIAL-NAMES.                                                          
003600      C01 IS TOP-OF-FORM.                                                 
003700  INPUT-OUTPUT SECTION.                                                   
003800  FILE-CONTROL.                                                           
003900      SELECT ORDER-FILE ASSIGN TO ORDFILE                                 
004000          ACCESS IS SEQUENTIAL                                            
004100          FILE STATUS IS WS-ORDFILE-STATUS.                               
004200                                                                          
004300      SELECT REPORT-FILE ASSIGN TO OERPT                                  
004400          FILE STATUS IS WS-REPORT-STATUS.                                
004500*****************************************************************         
004600  DATA DIVISION.                                                          
004700  FILE SECTION.                                                           
004800                                                                          
004900  FD  ORDER-FILE                                                          
005000      RECORDING MODE IS F.                                                
005100  COPY ORDMSTR.                                                           
005200                                                                          
005300  FD  REPORT-FILE                                                         
005400      RECORDING MODE IS F.                                                
005500  01  OERPT01-REPORT-RECORD         PIC X(132).                           
005600*****************************************************************         
005700  WORKING-STORAGE SECTION.                                                
005800*                                                                         
005900  01  SYSTEM-DATE-AND-TIME.                                               
006000      05  CURRENT-DATE.                                                   
006100          10  CURRENT-YEAR          PIC 9(02).                            
006200          10  CURRENT-MONTH         PIC 9(02).                            
006300          10  CURRENT-DAY           PIC 9(02).                            
006400*                                                                         
006500  01  WS-PARM-RECORD.                                                     
006600      05  P-RANGE-START-DATE        PIC 9(08).                            
006700      05  P-RANGE-END-DATE          PIC 9(08).                            
006800      05  FILLER                    PIC X(64).                            
006900*                                                                         
007000*                                                                         
007100* SCRATCH FILE-STATUS AND EOF/RANGE SWITCHES CARRIED AS PLAIN             
007200* 77-LEVEL ITEMS, THIS SHOP'S USUAL HABIT FOR STANDALONE WORK             
007300* FIELDS THAT ARE NEVER MOVED OR REDEFINED AS A GROUP.                    
007400*                                                                         
007500  77  WS-ORDFILE-STATUS          PIC X(02)  VALUE SPACES.                 
007600  77  WS-REPORT-STATUS           PIC X(02)  VALUE SPACES.                 
007700  77  WS-ORDFILE-EOF             PIC X(01)  VALUE 'N'.                    
007800      88  WS-ORDFILE-IS-EOF     VALUE 'Y'.                                
007900  77  WS-IN-RANGE                PIC X(01)  VALUE 'N'.                    
008000      88  WS-ORDER-IN-RANGE     VALUE 'Y'.                                
008100*                                                                         
008200  01  WS-FILE-STATUS-DIAG.                                                
008300      05  WS-STATUS-DIAG-CODE       PIC X(02).                            
008400      05  FILLER                    PIC X(02).                            
008500  01  WS-STATUS-DIAG-NUM REDEFINES WS-FILE-STATUS-DIAG.                   
008600      05  WS-STATUS-DIAG-COMP3      PIC S9(3) COMP-3.                     
008700      05  FILLER                    PIC X(02).                            
008800*                                                                         
008900  01  WS-DATE-CONVERSION.                                                 
009000      05  WS-CONV-DATE-8            PIC 9(08).                            
009100      05  FILLER                    PIC X(04).                            
009200  01  WS-DATE-CONVERSION-R REDEFINES WS-DATE-CONVERSION.                  
009300      05  WS-CONV-CCYY              PIC 9(04).                            
009400      05  WS-CONV-MM                PIC 9(02).                            
009500      05  WS-CONV-DD                PIC 9(02).                            
009600      05  FILLER                    PIC X(04).                            
009700*                                                                         
009800* WS-PARM-DATE-WORK IS THE PARM CARD'S DATE PAIR REDEFINED AS A           
009900* SINGLE TWELVE-DIGIT COMPARE FIELD FOR THE "BOTH PRESENT" EDIT,          
010000* SAME PATTERN WRKSFINL USES ON ITS YY/YEAR-COUNT PARAMETERS.             
010100*                                                                         
010200  01  WS-PARM-DATE-PAIR             PIC X(16)  VALUE SPACES.              
010300  01  WS-PARM-DATE-PAIR-R REDEFINES WS-PARM-DATE-PAIR.                    
010400      05  WS-PARM-START-CHK         PIC 9(08).                            
010500      05  WS-PARM-END-CHK           PIC 9(08).                            
010600*                                                                         
010700  01  WS-ACCUMULATORS.                                                    
010800      05  WS-COUNT-PENDING          PIC S9(9)     COMP-3  VALUE +0.       
010900      05  WS-COUNT-PROCESSING       PIC S9(9)     COMP-3  VALUE +0.       
011000      05  WS-COUNT-SHIPPED          PIC S9(9)     COMP-3  VALUE +0.       
011100      05  WS-COUNT-DELIVERED        PIC S9(9)     COMP-3  VALUE +0.       
011200      05  WS-COUNT-CANCELLED        PIC S9(9)     COMP-3  VALUE +0.       
011300      05  WS-COUNT-REFUNDED         PIC S9(9)     COMP-3  VALUE +0.       
011400      05  WS-COUNT-TOTAL-ORDERS     PIC S9(9)     COMP-3  VALUE +0.       
011500      05  WS-COUNT-RANGE-ORDERS     PIC S9(9)     COMP-3  VALUE +0.       
011600      05  WS-TOTAL-REVENUE          PIC S9(9)V99  COMP-3  VALUE +0.       
011700      05  WS-AVERAGE-ORDER-VALUE    PIC S9(7)V99  COMP-3  VALUE +0.       
011800*                                                                         
011900  01  RPT-HEADER1.                                                        
012000      05  FILLER                    PIC X(40)                             
012100               VALUE 'ORDER STATISTICS REPORT           DATE:'.           
012200      05  RPT-MM                    PIC 9(02).                            
012300      05  FILLER                    PIC X(01)  VALUE '/'.                 
012400      05  RPT-DD                    PIC 9(02).                            
012500      05  FILLER                    PIC X(01)  VALUE '/'.                 
012600      05  RPT-YY                    PIC 9(02).                            
012700      05  FILLER                    PIC X(56)  VALUE SPACES.              
012800*                                                                         
012900  01  RPT-STATUS-LINE.                                                    
013000      05  RPT-LABEL                 PIC X(30).                            
013100      05  RPT-COUNT                 PIC ZZZZZZZZ9.                        
013200      05  FILLER                    PIC X(93)  VALUE SPACES.              
013300*                                                                         
013400  01  RPT-TOTALS-LINE.                                                    
013500      05  RPT-TOTALS-LABEL          PIC X(22).                            
013600      05  RPT-TOTALS-VALUE          PIC $$$,$$$,$$9.99.                   
013700      05  FILLER                    PIC X(96)  VALUE SPACES.              
013800*                                                                         
013900  01  RPT-AVERAGE-LINE.                                                   
014000      05  RPT-AVERAGE-LABEL         PIC X(22).                            
014100      05  RPT-AVERAGE-VALUE         PIC $$$,$$9.99.                       
014200      05  FILLER                    PIC X(100) VALUE SPACES.              
014300*****************************************************************         
014400  PROCEDURE DIVISION.                                                     
014500*****************************************************************         
014600  0000-MAIN.                                                              
014700      ACCEPT CURRENT-DATE FROM DATE.                                      
014800      PERFORM 900-GET-PARAMETERS THRU 900-GET-PARAMETERS-EXIT.            
014900      PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.                    
015000      PERFORM 800-INIT-REPORT THRU 800-INIT-REPORT-EXIT.                  
015100                                                                          
015200      PERFORM 710-READ-ORDER THRU 710-READ-ORDER-EXIT.                    
015300      PERFORM 100-ACCUM-ORDER THRU 100-ACCUM-ORDER-EXIT                   
015400          UNTIL WS-ORDFILE-IS-EOF.                                        
015500                                                                          
015600      PERFORM 700-COMPUTE-AVERAGE THRU 700-COMPUTE-AVERAGE-EXIT.          
015700      PERFORM 800-WRITE-STATS-REPORT THRU 800-WRITE-STATS-REPORT-EXIT.    
015800      PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.                  
015900      GOBACK.                                                             
016000*                                                                         
016100  100-ACCUM-ORDER.                                                        
016200      ADD +1 TO WS-COUNT-TOTAL-ORDERS.                                    
016300      EVALUATE TRUE                                                       
016400          WHEN ORD-STATUS-PENDING                                         
016500              ADD +1 TO WS-COUNT-PENDING                                  
016600          WHEN ORD-STATUS-PROCESSING                                      
016700              ADD +1 TO WS-COUNT-PROCESSING                               
016800          WHEN ORD-STATUS-SHIPPED                                         
016900              ADD +1 TO WS-COUNT-SHIPPED                                  
017000          WHEN ORD-STATUS-DELIVERED                                       
017100              ADD +1 TO WS-COUNT-DELIVERED                                
017200          WHEN ORD-STATUS-CANCELLED                                       
017300              ADD +1 TO WS-COUNT-CANCELLED                                
017400          WHEN ORD-STATUS-REFUNDED                                        
017500              ADD +1 TO WS-COUNT-REFUNDED                                 
017600      END-EVALUATE.                                                       
017700                                                                          
017800      MOVE 'N' TO WS-IN-RANGE.                                            
017900      IF ORD-CREATED-DATE >= P-RANGE-START-DATE                           
018000         AND ORD-CREATED-DATE <= P-RANGE-END-DATE                         
018100          MOVE 'Y' TO WS-IN-RANGE                                         
018200      END-IF.                                                             
018300      IF WS-ORDER-IN-RANGE                                                
018400          ADD +1 TO WS-COUNT-RANGE-ORDERS                                 
018500          ADD ORD-TOTAL-AMOUNT TO WS-TOTAL-REVENUE                        
018600      END-IF.                                                             
018700                                                                          
018800      PERFORM 710-READ-ORDER THRU 710-READ-ORDER-EXIT.                    
018900  100-ACCUM-ORDER-EXIT.                                                   
019000      EXIT.                                                               
019100*                                                                         
019200  700-COMPUTE-AVERAGE.                                                    
019300      IF WS-COUNT-RANGE-ORDERS > 0                                        
019400          COMPUTE WS-AVERAGE-ORDER-VALUE ROUNDED =                        
019500              WS-TOTAL-REVENUE / WS-COUNT-RANGE-ORDERS                    
019600      ELSE                                                                
019700          MOVE ZEROS TO WS-AVERAGE-ORDER-VALUE                            
019800      END-IF.                                                             
019900  700-COMPUTE-AVERAGE-EXIT.                                               
020000      EXIT.                                                               
020100*                                                                         
020200  700-OPEN-FILES.                                                         
020300      OPEN INPUT  ORDER-FILE                                              
020400           OUTPUT REPORT-FILE.                                            
020500      IF WS-ORDFILE-STATUS NOT = '00'                                     
020600          DISPLAY 'ERROR OPENING ORDER-FILE. RC: ' WS-ORDFILE-STATUS      
020700          MOVE 16 TO RETURN-CODE                                          
020800          MOVE 'Y' TO WS-ORDFILE-EOF                                      
020900      END-IF.                                                             
021000  700-OPEN-FILES-EXIT.                                                    
021100      EXIT.                                                               
021200*                                                                         
021300  710-READ-ORDER.                                                         
021400      READ ORDER-FILE                                                     
021500          AT END MOVE 'Y' TO WS-ORDFILE-EOF.                              
021600      MOVE WS-ORDFILE-STATUS TO WS-STATUS-DIAG-CODE.                      
021700  710-READ-ORDER-EXIT.                                                    
021800      EXIT.                                                               
021900*                                                                         
022000  790-CLOSE-FILES.                                                        
022100      CLOSE ORDER-FILE, REPORT-FILE.                                      
022200  790-CLOSE-FILES-EXIT.                                                   
022300      EXIT.                                                               
022400*                                                                         
022500  800-INIT-REPORT.                                                        
022600      MOVE CURRENT-YEAR   TO RPT-YY.                                      
022700      MOVE CURRENT-MONTH  TO RPT-MM.                                      
022800      MOVE CURRENT-DAY    TO RPT-DD.                                      
022900      WRITE OERPT01-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            
023000  800-INIT-REPORT-EXIT.                                                   
023100      EXIT.                                                               
023200*                                                                         
023300  800-WRITE-STATS-REPORT.                                                 
023400      MOVE 'PENDING ORDERS                ' TO RPT-LABEL.                 
023500      MOVE WS-COUNT-PENDING TO RPT-COUNT.                                 
023600      WRITE OERPT01-REPORT-RECORD FROM RPT-STATUS-LINE AFTER 2.           
023700      MOVE 'PROCESSING ORDERS             ' TO RPT-LABEL.                 
023800      MOVE WS-COUNT-PROCESSING TO RPT-COUNT.                              
023900      WRITE OERPT01-REPORT-RECORD FROM RPT-STATUS-LINE AFTER 1.           
024000      MOVE 'SHIPPED ORDERS                ' TO RPT-LABEL.                 
024100      MOVE WS-COUNT-SHIPPED TO RPT-COUNT.                                 
024200      WRITE OERPT01-REPORT-RECORD FROM RPT-STATUS-LINE AFTER 1.           
024300      MOVE 'DELIVERED ORDERS              ' TO RPT-LABEL.                 
024400      MOVE WS-COUNT-DELIVERED TO RPT-COUNT.                               
024500      WRITE OERPT01-REPORT-RECORD FROM RPT-STATUS-LINE AFTER 1.           
024600      MOVE 'CANCELLED ORDERS              ' TO RPT-LABEL.                 
024700      MOVE WS-COUNT-CANCELLED TO RPT-COUNT.                               
024800      WRITE OERPT01-REPORT-RECORD FROM RPT-STATUS-LINE AFTER 1.           
024900      MOVE 'REFUNDED ORDERS               ' TO RPT-LABEL.                 
025000      MOVE WS-COUNT-REFUNDED TO RPT-COUNT.                                
025100      WRITE OERPT01-REPORT-RECORD FROM RPT-STATUS-LINE AFTER 1.           
025200      MOVE 'TOTAL ORDERS                  ' TO RPT-LABEL.                 
025300      MOVE WS-COUNT-TOTAL-ORDERS TO RPT-COUNT.                            
025400      WRITE OERPT01-REPORT-RECORD FROM RPT-STATUS-LINE AFTER 1.           
025500                                                                          
025600      MOVE 'TOTAL REVENUE         ' TO RPT-TOTALS-LABEL.                  
025700      MOVE WS-TOTAL-REVENUE TO RPT-TOTALS-VALUE.                          
025800      WRITE OERPT01-REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 2.           
025900      MOVE 'AVERAGE ORDER VALUE   ' TO RPT-AVERAGE-LABEL.                 
026000      MOVE WS-AVERAGE-ORDER-VALUE TO RPT-AVERAGE-VALUE.                   
026100      WRITE OERPT01-REPORT-RECORD FROM RPT-AVERAGE-LINE AFTER 1.          
026200  800-WRITE-STATS-REPORT-EXIT.                                            
026300      EXIT.                                                               
026400*                                                                         
026500  900-GET-PARAMETERS.                                                     
026600      ACCEPT WS-PARM-RECORD.                                              
026700      IF P-RANGE-START-DATE = ZEROS AND P-RANGE-END-DATE = ZEROS          
026800          DISPLAY 'ERROR - NO DATE RANGE SUPPLIED ON PARM CARD'           
026900          MOVE 16 TO RETURN-CODE                                          
027000      END-IF.                                                             
027100  900-GET-PARAMETERS-EXIT.                                                
027200      EXIT.                                                               
