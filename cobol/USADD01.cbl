000100*****************************************************************         
000200* USADD01   -  NEW-USER ONBOARDING VALIDATION AND POSTING                 
000300*                                                                         
000400*     THE EXISTING USER-FILE IS COPIED THROUGH TO USER-FILE-OUT           
000500*     WHILE ITS USERNAME/EMAIL PAIRS ARE LOADED INTO A WORKING            
000600*     STORAGE TABLE (THE MASTER IS SMALL ENOUGH TO HOLD WHOLE, THE        
000700*     WAY CADD400'S SHOP KEEPS ITS PERSON TABLE IN MEMORY FOR A           
000800*     VALIDATION PASS).  EACH SIGN-UP TRANSACTION IS THEN EDITED          
000900*     FOR THE FIVE REQUIRED FIELDS AND FOR USERNAME/EMAIL                 
001000*     UNIQUENESS AGAINST THAT TABLE BEFORE A NEW USR-MASTER-RECORD        
001100*     IS APPENDED TO USER-FILE-OUT.  NEW USER-IDS ARE ASSIGNED ONE        
001200*     HIGHER THAN THE HIGHEST ON FILE, SO THE OUTPUT STAYS IN             
001300*     USR-USER-ID SEQUENCE WITHOUT A SORT STEP.                           
001400*                                                                         
001500*     MAINTENANCE                                                         
001600*     DATE       INIT  TICKET     DESCRIPTION                             
001700*     10/02/01   DWS   POS-0393   ORIGINAL PROGRAM.                       
001800*     06/11/02   RTC   POS-0417   EMAIL EDIT WAS CHECKING USERNAME        
001900*                                 TWICE INSTEAD OF EMAIL -- FIXED.        
002000*     06/11/02   RTC   POS-0417   CREATED-DATE WINDOWING ADDED --         
002100*                                 ACCEPT FROM DATE ONLY RETURNS A         
002200*                                 TWO-DIGIT YEAR, SAME WINDOWING          
002300*                                 RULE USED SHOPWIDE SINCE Y2K-0009.      
002400*****************************************************************         
002500  IDENTIFICATION DIVISION.                                                
002600  PROGRAM-ID.    USADD01.                                                 
002700  AUTHOR.        D W STOUT.                                               
002800  INSTALLATION.  DBB MERCANTILE DATA CENTER.                              
002900  DATE-WRITTEN.  10/02/2001.                                              
003000  DATE-COMPILED.                                                          
003100  SECURITY.      COMPANY CONFIDENTIAL.                                    
003200  ENVIRONMENT DIVISION.                                                   
003300  CONFIGURATION SECTION.                                                  
003400  SPECIAL-NAMES.                                                          
003500      C01 IS TOP-OF-FORM.                                                 
003600  INPUT-OUTPUT SECTION.                                                   
003700  FILE-CONTROL.                                                           
003800      SELECT NEW-USER-TRAN-FILE ASSIGN TO NUSTRAN                         
003900          ACCESS IS SEQUENTIAL                                            
004000          FILE STATUS IS WS-NUSTRAN-STATUS.                               
004100                                                                          
004200      SELECT USER-FILE ASSIGN TO USRFILE                                  
004300          ACCESS IS SEQUENTIAL                                            
004400          FILE STATUS IS WS-USRFILE-STATUS.                               
004500                                                                          
004600      SELECT USER-FILE-OUT ASSIGN TO USROUT                               
004700          ACCESS IS SEQUENTIAL                                            
004800          FILE STATUS IS WS-USROUT-STATUS.                                
004900                                                                          
005000      SELECT REPORT-FILE ASSIGN TO UARPT                                  
005100          FILE STATUS IS WS-REPORT-STATUS.                                
005200*****************************************************************         
005300  DATA DIVISION.                                                          
005400  FILE SECTION.                                                           
005500                                                                          
005600  FD  NEW-USER-TRAN-FILE                                                  
005700      RECORDING MODE IS F.                                                
005800  COPY USRTRAN.                                                           
005900                                                                          
006000  FD  USER-FILE                                                           
006100      RECORDING MODE IS F.                                                
006200  COPY USRMSTR.                                                           
006300                                                                          
006400  FD  USER-FILE-OUT                                                       
006500      RECORDING MODE IS F.                                                
006600  01  USROUT-RECORD                   PIC X(324).                         
006700                                                                          
006800  FD  REPORT-FILE                                                         
006900      RECORDING MODE IS F.                                                
007000  01  USADD01-REPORT-RECORD           PIC X(132).                         
007100*****************************************************************         
007200  WORKING-STORAGE SECTION.                                                
007300*                                                                         
007400  01  SYSTEM-DATE-AND-TIME.                                               
007500      05  CURRENT-DATE.                                                   
007600          10  CURRENT-YEAR             PIC 9(02).                         
007700          10  CURRENT-MONTH            PIC 9(02).                         
007800          10  CURRENT-DAY              PIC 9(02).                         
007900*                                                                         
008000  01  WS-FIELDS.                                                          
008100      05  WS-NUSTRAN-STATUS            PIC X(02)  VALUE SPACES.           
008200      05  WS-USRFILE-STATUS            PIC X(02)  VALUE SPACES.           
008300      05  WS-USROUT-STATUS             PIC X(02)  VALUE SPACES.           
008400      05  WS-REPORT-STATUS             PIC X(02)  VALUE SPACES.           
008500      05  WS-USRFILE-EOF               PIC X(01)  VALUE 'N'.              
008600          88  WS-USRFILE-IS-EOF        VALUE 'Y'.                         
008700      05  WS-NUSTRAN-EOF               PIC X(01)  VALUE 'N'.              
008800          88  WS-NUSTRAN-IS-EOF        VALUE 'Y'.                         
008900*                                                                         
009000  01  WS-FILE-STATUS-DIAG.                                                
009100      05  WS-STATUS-DIAG-CODE          PIC X(02).                         
009200      05  FILLER                       PIC X(02).                         
009300  01  WS-STATUS-DIAG-NUM REDEFINES WS-FILE-STATUS-DIAG.                   
009400      05  WS-STATUS-DIAG-COMP3         PIC S9(3) COMP-3.                  
009500      05  FILLER                       PIC X(02).                         
009600*                                                                         
009700  01  WS-DATE-CONVERSION.                                                 
009800      05  WS-CONV-DATE-8               PIC 9(08).                         
009900      05  FILLER                       PIC X(04).                         
010000  01  WS-DATE-CONVERSION-R REDEFINES WS-DATE-CONVERSION.                  
010100      05  WS-CONV-CCYY                 PIC 9(04).                         
010200      05  WS-CONV-MM                   PIC 9(02).                         
010300      05  WS-CONV-DD                   PIC 9(02).                         
010400      05  FILLER                       PIC X(04).                         
010500*                                                                         
010600  01  WS-USER-KEY-WORK                 PIC 9(09)  VALUE ZEROS.            
010700  01  WS-USER-KEY-ALT REDEFINES WS-USER-KEY-WORK                          
010800                                       PIC X(09).                         
010900*                                                                         
011000* WHOLE MASTER HELD IN MEMORY FOR THE UNIQUENESS SCAN -- THE SAME         
011100* IN-CORE-TABLE APPROACH THIS SHOP HAS USED SINCE CADD400'S DAY           
011200* FOR A REFERENCE FILE SMALL ENOUGH TO CARRY WHOLE.                       
011300*                                                                         
011400  01  WS-MAX-USER-ID                   PIC S9(9)  COMP  VALUE +0.         
011500  01  WS-USER-COUNT                    PIC S9(9)  COMP  VALUE +0.         
011600  01  WS-USER-TABLE.                                                      
011700      05  WS-USER-ENTRY OCCURS 1 TO 20000 TIMES                           
011800                  DEPENDING ON WS-USER-COUNT                              
011900                  INDEXED BY WS-USR-IDX.                                  
012000          10  WS-TBL-USERNAME          PIC X(50).                         
012100          10  WS-TBL-EMAIL             PIC X(100).                        
012200*                                                                         
012300  01  WS-EDIT-SWITCHES.                                                   
012400      05  WS-REQUIRED-VALID-SW         PIC X(01)  VALUE 'Y'.              
012500          88  WS-REQUIRED-FIELDS-VALID     VALUE 'Y'.                     
012600      05  WS-USERNAME-UNIQUE-SW        PIC X(01)  VALUE 'Y'.              
012700          88  WS-USERNAME-IS-UNIQUE        VALUE 'Y'.                     
012800      05  WS-EMAIL-UNIQUE-SW           PIC X(01)  VALUE 'Y'.              
012900          88  WS-EMAIL-IS-UNIQUE           VALUE 'Y'.                     
013000*                                                                         
013100  01  WS-REJECT-REASON                 PIC X(40)  VALUE SPACES.           
013200*                                                                         
013300  01  REPORT-TOTALS.                                                      
013400      05  WS-TRANS-READ                PIC S9(9)  COMP-3  VALUE +0.       
013500      05  WS-TRANS-POSTED              PIC S9(9)  COMP-3  VALUE +0.       
013600      05  WS-TRANS-REJECTED            PIC S9(9)  COMP-3  VALUE +0.       
013700*                                                                         
013800  01  ERR-MSG-BAD-TRAN.                                                   
013900      05  FILLER                       PIC X(20)                          
014000               VALUE 'REJECTED - USERNAME:'.                              
014100      05  ERR-USERNAME-OUT             PIC X(20).                         
014200      05  FILLER                       PIC X(04)  VALUE SPACES.           
014300      05  ERR-REASON-OUT               PIC X(40).                         
014400      05  FILLER                       PIC X(48)  VALUE SPACES.           
014500*                                                                         
014600  01  MSG-USER-POSTED.                                                    
014700      05  FILLER                       PIC X(20)                          
014800               VALUE 'POSTED - USER-ID:  '.                               
014900      05  MSG-USER-ID-OUT              PIC X(09).                         
015000      05  FILLER                       PIC X(04)  VALUE SPACES.           
015100      05  FILLER                       PIC X(20)                          
015200               VALUE 'USERNAME:'.                                         
015300      05  MSG-USERNAME-OUT             PIC X(20).                         
015400      05  FILLER                       PIC X(59)  VALUE SPACES.           
015500*                                                                         
015600  01  RPT-HEADER1.                                                        
015700      05  FILLER                       PIC X(40)                          
015800               VALUE 'USER ONBOARDING VALIDATION        DATE:'.           
015900      05  RPT-MM                       PIC 9(02).                         
016000      05  FILLER                       PIC X(01)  VALUE '/'.              
016100      05  RPT-DD                       PIC 9(02).                         
016200      05  FILLER                       PIC X(01)  VALUE '/'.              
016300      05  RPT-YY                       PIC 9(02).                         
016400      05  FILLER                       PIC X(56)  VALUE SPACES.           
016500*                                                                         
016600  01  RPT-STATS-DETAIL.                                                   
016700      05  FILLER                       PIC X(24)                          
016800               VALUE 'SIGN-UPS READ. . . . .'.                            
016900      05  RPT-READ-COUNT               PIC ZZZZZZZZ9.                     
017000      05  FILLER                       PIC X(20)  VALUE SPACES.           
017100      05  FILLER                       PIC X(24)                          
017200               VALUE 'SIGN-UPS POSTED. . . .'.                            
017300      05  RPT-POSTED-COUNT             PIC ZZZZZZZZ9.                     
017400      05  FILLER                       PIC X(20)  VALUE SPACES.           
017500      05  FILLER                       PIC X(24)                          
017600               VALUE 'SIGN-UPS REJECTED. . .'.                            
017700      05  RPT-REJECTED-COUNT           PIC ZZZZZZZZ9.                     
017800      05  FILLER                       PIC X(11)  VALUE SPACES.           
017900*****************************************************************         
018000  PROCEDURE DIVISION.                                                     
018100*****************************************************************         
018200  0000-MAIN.                                                              
018300      ACCEPT CURRENT-DATE FROM DATE.                                      
018400      PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.                    
018500      PERFORM 800-INIT-REPORT THRU 800-INIT-REPORT-EXIT.                  
018600                                                                          
018700      PERFORM 600-LOAD-USER-MASTER THRU 600-LOAD-USER-MASTER-EXIT.        
018800                                                                          
018900      PERFORM 710-READ-USER-TRAN THRU 710-READ-USER-TRAN-EXIT.            
019000      PERFORM 100-READ-USER-TRAN THRU 100-READ-USER-TRAN-EXIT             
019100          UNTIL WS-NUSTRAN-IS-EOF.                                        
019200                                                                          
019300      PERFORM 850-REPORT-TOTALS THRU 850-REPORT-TOTALS-EXIT.              
019400      PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.                  
019500      GOBACK.                                                             
019600*                                                                         
019700  600-LOAD-USER-MASTER.                                                   
019800      PERFORM 720-READ-USER-MASTER THRU 720-READ-USER-MASTER-EXIT.        
019900      PERFORM 610-COPY-USER-MASTER THRU 610-COPY-USER-MASTER-EXIT         
020000          UNTIL WS-USRFILE-IS-EOF.                                        
020100  600-LOAD-USER-MASTER-EXIT.                                              
020200      EXIT.                                                               
020300*                                                                         
020400  610-COPY-USER-MASTER.                                                   
020500      IF USR-USER-ID > WS-MAX-USER-ID                                     
020600          MOVE USR-USER-ID TO WS-MAX-USER-ID                              
020700      END-IF.                                                             
020800      ADD +1 TO WS-USER-COUNT.                                            
020900      SET WS-USR-IDX TO WS-USER-COUNT.                                    
021000      MOVE USR-USERNAME TO WS-TBL-USERNAME (WS-USR-IDX).                  
021100      MOVE USR-EMAIL    TO WS-TBL-EMAIL    (WS-USR-IDX).                  
021200      WRITE USROUT-RECORD FROM USR-MASTER-RECORD.                         
021300      PERFORM 720-READ-USER-MASTER THRU 720-READ-USER-MASTER-EXIT.        
021400  610-COPY-USER-MASTER-EXIT.                                              
021500      EXIT.                                                               
021600*                                                                         
021700  100-READ-USER-TRAN.                                                     
021800      ADD +1 TO WS-TRANS-READ.                                            
021900      PERFORM 200-EDIT-REQUIRED-FIELDS THRU 200-EDIT-REQUIRED-FIELDS-EXIT.
022000      IF WS-REQUIRED-FIELDS-VALID                                         
022100          PERFORM 300-CHECK-UNIQUE THRU 300-CHECK-UNIQUE-EXIT             
022200      END-IF.                                                             
022300      IF WS-REQUIRED-FIELDS-VALID                                         
022400         AND WS-USERNAME-IS-UNIQUE                                        
022500         AND WS-EMAIL-IS-UNIQUE                                           
022600          PERFORM 400-POST-USER THRU 400-POST-USER-EXIT                   
022700          ADD +1 TO WS-TRANS-POSTED                                       
022800      ELSE                                                                
022900          PERFORM 299-REPORT-BAD-TRAN THRU 299-REPORT-BAD-TRAN-EXIT       
023000          ADD +1 TO WS-TRANS-REJECTED                                     
023100      END-IF.                                                             
023200      PERFORM 710-READ-USER-TRAN THRU 710-READ-USER-TRAN-EXIT.            
023300  100-READ-USER-TRAN-EXIT.                                                
023400      EXIT.                                                               
023500*                                                                         
023600  200-EDIT-REQUIRED-FIELDS.                                               
023700      MOVE 'Y' TO WS-REQUIRED-VALID-SW.                                   
023800      MOVE SPACES TO WS-REJECT-REASON.                                    
023900      IF NUS-USERNAME = SPACES                                            
024000          MOVE 'N' TO WS-REQUIRED-VALID-SW                                
024100          MOVE 'USERNAME IS MISSING' TO WS-REJECT-REASON                  
024200      ELSE IF NUS-EMAIL = SPACES                                          
024300          MOVE 'N' TO WS-REQUIRED-VALID-SW                                
024400          MOVE 'EMAIL IS MISSING' TO WS-REJECT-REASON                     
024500      ELSE IF NUS-PASSWORD = SPACES                                       
024600          MOVE 'N' TO WS-REQUIRED-VALID-SW                                
024700          MOVE 'PASSWORD IS MISSING' TO WS-REJECT-REASON                  
024800      ELSE IF NUS-FIRST-NAME = SPACES                                     
024900          MOVE 'N' TO WS-REQUIRED-VALID-SW                                
025000          MOVE 'FIRST NAME IS MISSING' TO WS-REJECT-REASON                
025100      ELSE IF NUS-LAST-NAME = SPACES                                      
025200          MOVE 'N' TO WS-REQUIRED-VALID-SW                                
025300          MOVE 'LAST NAME IS MISSING' TO WS-REJECT-REASON                 
025400      END-IF.                                                             
025500  200-EDIT-REQUIRED-FIELDS-EXIT.                                          
025600      EXIT.                                                               
025700*                                                                         
025800  300-CHECK-UNIQUE.                                                       
025900      MOVE 'Y' TO WS-USERNAME-UNIQUE-SW.                                  
026000      MOVE 'Y' TO WS-EMAIL-UNIQUE-SW.                                     
026100      IF WS-USER-COUNT > 0                                                
026200          PERFORM 310-SCAN-USER-TABLE THRU 310-SCAN-USER-TABLE-EXIT       
026300              VARYING WS-USR-IDX FROM 1 BY 1                              
026400              UNTIL WS-USR-IDX > WS-USER-COUNT                            
026500      END-IF.                                                             
026600  300-CHECK-UNIQUE-EXIT.                                                  
026700      EXIT.                                                               
026800*                                                                         
026900  310-SCAN-USER-TABLE.                                                    
027000      IF WS-TBL-USERNAME (WS-USR-IDX) = NUS-USERNAME                      
027100          MOVE 'N' TO WS-USERNAME-UNIQUE-SW                               
027200          MOVE 'USERNAME ALREADY ON FILE' TO WS-REJECT-REASON             
027300      END-IF.                                                             
027400      IF WS-TBL-EMAIL (WS-USR-IDX) = NUS-EMAIL                            
027500          MOVE 'N' TO WS-EMAIL-UNIQUE-SW                                  
027600          MOVE 'EMAIL ALREADY ON FILE' TO WS-REJECT-REASON                
027700      END-IF.                                                             
027800  310-SCAN-USER-TABLE-EXIT.                                               
027900      EXIT.                                                               
028000*                                                                         
028100  400-POST-USER.                                                          
028200      ADD +1 TO WS-MAX-USER-ID.                                           
028300      MOVE SPACES TO USR-MASTER-RECORD.                                   
028400      MOVE WS-MAX-USER-ID  TO USR-USER-ID.                                
028500      MOVE NUS-USERNAME    TO USR-USERNAME.                               
028600      MOVE NUS-EMAIL       TO USR-EMAIL.                                  
028700      MOVE NUS-PASSWORD    TO USR-PASSWORD-HASH.                          
028800      MOVE NUS-FIRST-NAME  TO USR-FIRST-NAME.                             
028900      MOVE NUS-LAST-NAME   TO USR-LAST-NAME.                              
029000      MOVE NUS-PHONE-NUMBER TO USR-PHONE-NUMBER.                          
029100      SET USR-STATUS-ACTIVE TO TRUE.                                      
029200      SET USR-ROLE-CUSTOMER TO TRUE.                                      
029300      SET USR-EMAIL-NOT-VERIFIED TO TRUE.                                 
029400      MOVE ZEROS TO USR-LAST-LOGIN-DATE.                                  
029500      MOVE WS-CONV-DATE-8 TO USR-CREATED-DATE.                            
029600      WRITE USROUT-RECORD FROM USR-MASTER-RECORD.                         
029700      ADD +1 TO WS-USER-COUNT.                                            
029800      SET WS-USR-IDX TO WS-USER-COUNT.                                    
029900      MOVE NUS-USERNAME TO WS-TBL-USERNAME (WS-USR-IDX).                  
030000      MOVE NUS-EMAIL    TO WS-TBL-EMAIL    (WS-USR-IDX).                  
030100      MOVE WS-MAX-USER-ID TO WS-USER-KEY-WORK.                            
030200      MOVE WS-USER-KEY-ALT TO MSG-USER-ID-OUT.                            
030300      MOVE NUS-USERNAME TO MSG-USERNAME-OUT.                              
030400      WRITE USADD01-REPORT-RECORD FROM MSG-USER-POSTED AFTER 1.           
030500  400-POST-USER-EXIT.                                                     
030600      EXIT.                                                               
030700*                                                                         
030800  299-REPORT-BAD-TRAN.                                                    
030900      MOVE NUS-USERNAME TO ERR-USERNAME-OUT.                              
031000      MOVE WS-REJECT-REASON TO ERR-REASON-OUT.                            
031100      WRITE USADD01-REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.          
031200  299-REPORT-BAD-TRAN-EXIT.                                               
031300      EXIT.                                                               
031400*                                                                         
031500  700-OPEN-FILES.                                                         
031600      OPEN INPUT  NEW-USER-TRAN-FILE                                      
031700           INPUT  USER-FILE                                               
031800           OUTPUT USER-FILE-OUT                                           
031900           OUTPUT REPORT-FILE.                                            
032000      IF WS-USRFILE-STATUS NOT = '00'                                     
032100          DISPLAY 'ERROR OPENING USER-FILE. RC: ' WS-USRFILE-STATUS       
032200          MOVE 16 TO RETURN-CODE                                          
032300          MOVE 'Y' TO WS-USRFILE-EOF                                      
032400      END-IF.                                                             
032500  700-OPEN-FILES-EXIT.                                                    
032600      EXIT.                                                               
032700*                                                                         
032800  710-READ-USER-TRAN.                                                     
032900      READ NEW-USER-TRAN-FILE                                             
033000          AT END MOVE 'Y' TO WS-NUSTRAN-EOF.                              
033100      MOVE WS-NUSTRAN-STATUS TO WS-STATUS-DIAG-CODE.                      
033200  710-READ-USER-TRAN-EXIT.                                                
033300      EXIT.                                                               
033400*                                                                         
033500  720-READ-USER-MASTER.                                                   
033600      READ USER-FILE                                                      
033700          AT END MOVE 'Y' TO WS-USRFILE-EOF.                              
033800      MOVE WS-USRFILE-STATUS TO WS-STATUS-DIAG-CODE.                      
033900  720-READ-USER-MASTER-EXIT.                                              
034000      EXIT.                                                               
034100*                                                                         
034200  790-CLOSE-FILES.                                                        
034300      CLOSE NEW-USER-TRAN-FILE, USER-FILE, USER-FILE-OUT, REPORT-FILE.    
034400  790-CLOSE-FILES-EXIT.                                                   
034500      EXIT.                                                               
034600*                                                                         
034700  800-INIT-REPORT.                                                        
034800      MOVE CURRENT-YEAR   TO RPT-YY.                                      
034900      MOVE CURRENT-MONTH  TO RPT-MM.                                      
035000      MOVE CURRENT-DAY    TO RPT-DD.                                      
035100*                                                                         
035200*   TWO-DIGIT YEAR WINDOW -- 00 THRU 49 IS 20XX, 50 THRU 99 IS            
035300*   19XX.  SHOPWIDE RULE SINCE THE Y2K-0009 REMEDIATION.                  
035400*                                                                         
035500      IF CURRENT-YEAR < 50                                                
035600          COMPUTE WS-CONV-CCYY = 2000 + CURRENT-YEAR                      
035700      ELSE                                                                
035800          COMPUTE WS-CONV-CCYY = 1900 + CURRENT-YEAR                      
035900      END-IF.                                                             
036000      MOVE CURRENT-MONTH  TO WS-CONV-MM.                                  
036100      MOVE CURRENT-DAY    TO WS-CONV-DD.                                  
036200      WRITE USADD01-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            
036300  800-INIT-REPORT-EXIT.                                                   
036400      EXIT.                                                               
036500*                                                                         
036600  850-REPORT-TOTALS.                                                      
036700      MOVE WS-TRANS-READ     TO RPT-READ-COUNT.                           
036800      MOVE WS-TRANS-POSTED   TO RPT-POSTED-COUNT.                         
036900      MOVE WS-TRANS-REJECTED TO RPT-REJECTED-COUNT.                       
037000      WRITE USADD01-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.          
037100  850-REPORT-TOTALS-EXIT.                                                 
037200      EXIT.                                                               
037300                                                                          
