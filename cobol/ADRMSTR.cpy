000100*****************************************************************         
000200* ADRMSTR   -  CUSTOMER ADDRESS RECORD LAYOUT                             
000300*                                                                         
000400*     ONE RECORD PER SHIPPING/BILLING ADDRESS ON FILE FOR A               
000500*     USER.  FILE IS SEQUENTIAL, SORTED ASCENDING BY THE                  
000600*     OWNING ADR-USER-ID.  NO BATCH JOB IN THIS RELEASE READS             
000700*     OR POSTS THIS FILE -- IT IS CARRIED HERE SO THE ORDER               
000800*     POSTING RUNS HAVE A LAYOUT TO POINT SHIPPING-ADDRESS-ID             
000900*     AND BILLING-ADDRESS-ID AT.  A MAINTENANCE RUN AGAINST               
001000*     ADDRESS-FILE IS PLANNED FOR A LATER RELEASE.                        
001100*                                                                         
001200*     MAINTENANCE                                                         
001300*     DATE       INIT  TICKET     DESCRIPTION                             
001400*     04/02/91   RTC   POS-0114   ORIGINAL LAYOUT.                        
001500*****************************************************************         
001600  01  ADR-MASTER-RECORD.                                                  
001700      05  ADR-ADDRESS-ID               PIC 9(09).                         
001800      05  ADR-USER-ID                  PIC 9(09).                         
001900      05  ADR-STREET-ADDRESS           PIC X(255).                        
002000      05  ADR-STREET-ADDRESS-2         PIC X(100).                        
002100      05  ADR-CITY                     PIC X(100).                        
002200      05  ADR-STATE-PROVINCE           PIC X(100).                        
002300      05  ADR-POSTAL-CODE              PIC X(20).                         
002400      05  ADR-COUNTRY                  PIC X(100).                        
002500      05  ADR-PHONE-NUMBER             PIC X(100).                        
002600      05  ADR-IS-DEFAULT               PIC X(01).                         
002700          88  ADR-IS-THE-DEFAULT       VALUE 'Y'.                         
002800      05  ADR-ADDRESS-TYPE             PIC X(08).                         
002900          88  ADR-TYPE-SHIPPING        VALUE 'SHIPPING'.                  
003000          88  ADR-TYPE-BILLING         VALUE 'BILLING'.                   
003100          88  ADR-TYPE-BOTH            VALUE 'BOTH'.                      
003200      05  FILLER                       PIC X(48).                         
