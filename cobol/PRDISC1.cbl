000100*****************************************************************         
000200* PRDISC1   -  PRODUCT DISCOUNT-PERCENTAGE SUBROUTINE                     
000300*                                                                         
000400*     CALLED BY PRCNTR1 IMMEDIATELY AFTER ANY PRICE-AFFECTING             
000500*     COUNTER UPDATE, SO THE PRODUCT'S DERIVED DISCOUNT PERCENTAGE        
000600*     IS ALWAYS FRESH ON THE MASTER.  NO FILES OF ITS OWN --              
000700*     LINKAGE SECTION ONLY, SAME SHAPE AS OILINE1 AND THE ADSORT          
000800*     SUBROUTINE THIS SHOP HAS CARRIED SINCE THE EARLY YEARS.             
000900*                                                                         
001000*     A PRODUCT HAS A DISCOUNT ONLY WHEN AN ORIGINAL-PRICE IS ON          
001100*     FILE AND IT EXCEEDS THE CURRENT SELLING PRICE.  OTHERWISE           
001200*     THE PERCENTAGE IS ZERO.                                             
001300*                                                                         
001400*     MAINTENANCE                                                         
001500*     DATE       INIT  TICKET     DESCRIPTION                             
001600*     09/18/01   DWS   POS-0392   ORIGINAL PROGRAM, SPLIT OUT OF          
001700*                                 PRCNTR1 SO IT CAN BE UNIT TESTED        
001800*                                 ALONE.                                  
001900*     04/02/02   RTC   POS-0448   PERCENTAGE WAS COMPUTED IN ONE          
002000*                                 STEP, ROUNDING ONLY THE FINAL           
002100*                                 RESULT -- SALES AUDIT FLAGGED A         
002200*                                 MISMATCH AGAINST THE PRICING            
002300*                                 WORKSHEET.  THE FRACTIONAL              
002400*                                 DISCOUNT IS NOW ROUNDED TO TWO          
002500*                                 DECIMALS FIRST, THEN SCALED TO          
002600*                                 A PERCENTAGE, PER THE ORDER             
002700*                                 SERVICE RULE.                           
002800*****************************************************************         
002900  IDENTIFICATION DIVISION.                                                
003000  PROGRAM-ID.    PRDISC1.                                                 
003100  AUTHOR.        D W STOUT.                                               
003200  INSTALLATION.  DBB MERCANTILE DATA CENTER.                              
003300  DATE-WRITTEN.  09/18/2001.                                              
003400  DATE-COMPILED.                                                          
003500  SECURITY.      COMPANY CONFIDENTIAL.                                    
003600  ENVIRONMENT DIVISION.                                                   
003700  CONFIGURATION SECTION.                                                  
003800  SPECIAL-NAMES.                                                          
003900      C01 IS TOP-OF-FORM.                                                 
004000  DATA DIVISION.                                                          
004100  WORKING-STORAGE SECTION.                                                
004200*                                                                         
004300* WS-DATE-CONVERSION AND WS-CALC-COUNTERS ARE CARRIED HERE PURELY         
004400* AS THIS SHOP'S STANDARD WORK BLOCK -- PRDISC1 OPENS NO FILES OF         
004500* ITS OWN, BUT THE BREAKDOWN IS LEFT IN PLACE FOR THE DAY A               
004600* DATE-STAMPED AUDIT TRAIL IS ADDED TO THE CALL INTERFACE.                
004700*                                                                         
004800  01  WS-DATE-CONVERSION.                                                 
004900      05  WS-CONV-DATE-8             PIC 9(08).                           
005000      05  FILLER                     PIC X(04).                           
005100  01  WS-DATE-CONVERSION-R REDEFINES WS-DATE-CONVERSION.                  
005200      05  WS-CONV-CCYY               PIC 9(04).                           
005300      05  WS-CONV-MM                 PIC 9(02).                           
005400      05  WS-CONV-DD                 PIC 9(02).                           
005500      05  FILLER                     PIC X(04).                           
005600*                                                                         
005700  01  WS-CALC-COUNTERS.                                                   
005800      05  WS-CALLS-MADE              PIC S9(9)  COMP  VALUE +0.           
005900      05  WS-DISCOUNTS-FOUND         PIC S9(9)  COMP  VALUE +0.           
006000      05  FILLER                     PIC X(08).                           
006100  01  WS-CALC-COUNTERS-DIAG REDEFINES WS-CALC-COUNTERS                    
006200                                      PIC X(16).                          
006300  01  WS-CALC-COUNTERS-SPLIT REDEFINES WS-CALC-COUNTERS.                  
006400      05  WS-DIAG-CALLS-X            PIC X(04).                           
006500      05  WS-DIAG-FOUND-X            PIC X(04).                           
006600      05  FILLER                     PIC X(08).                           
006700*                                                                         
006800*                                                                         
006900* THE DISCOUNT SWITCH IS A STANDALONE 77-LEVEL WORK ITEM, THIS            
007000* SHOP'S USUAL HABIT FOR A SCRATCH FLAG THAT IS NEVER PART OF A           
007100* LARGER GROUP MOVE.                                                      
007200*                                                                         
007300  77  WS-DISCOUNT-SWITCH             PIC X(01)  VALUE 'N'.                
007400      88  WS-HAS-DISCOUNT            VALUE 'Y'.                           
007500*                                                                         
007600  01  WS-DISCOUNT-WORK.                                                   
007700      05  WS-PRICE-DIFFERENCE        PIC S9(8)V99  COMP-3.                
007800      05  WS-DISCOUNT-FRACTION       PIC S9(1)V99  COMP-3.                
007900  LINKAGE SECTION.                                                        
008000  01  LK-PRICE                       PIC S9(8)V99  COMP-3.                
008100  01  LK-ORIGINAL-PRICE              PIC S9(8)V99  COMP-3.                
008200  01  LK-HAS-DISCOUNT                PIC X(01).                           
008300      88  LK-DISCOUNT-EXISTS         VALUE 'Y'.                           
008400  01  LK-DISCOUNT-PERCENTAGE         PIC S9(3)V99  COMP-3.                
008500  PROCEDURE DIVISION USING LK-PRICE, LK-ORIGINAL-PRICE,                   
008600          LK-HAS-DISCOUNT, LK-DISCOUNT-PERCENTAGE.                        
008700  0000-MAIN SECTION.                                                      
008800  0000-CALC-DISCOUNT.                                                     
008900      PERFORM 100-CALC-DISCOUNT-PCT THRU 100-CALC-DISCOUNT-PCT-EXIT.      
009000      GOBACK.                                                             
009100  100-CALC-DISCOUNT-PCT.                                                  
009200      ADD +1 TO WS-CALLS-MADE.                                            
009300      MOVE 'N' TO LK-HAS-DISCOUNT.                                        
009400      MOVE ZEROS TO LK-DISCOUNT-PERCENTAGE.                               
009500      IF LK-ORIGINAL-PRICE > 0                                            
009600         AND LK-ORIGINAL-PRICE > LK-PRICE                                 
009700          SET LK-DISCOUNT-EXISTS TO TRUE                                  
009800      END-IF.                                                             
009900      IF LK-DISCOUNT-EXISTS                                               
010000          ADD +1 TO WS-DISCOUNTS-FOUND                                    
010100          COMPUTE WS-PRICE-DIFFERENCE =                                   
010200              LK-ORIGINAL-PRICE - LK-PRICE                                
010300          COMPUTE WS-DISCOUNT-FRACTION ROUNDED =                          
010400              WS-PRICE-DIFFERENCE / LK-ORIGINAL-PRICE                     
010500          COMPUTE LK-DISCOUNT-PERCENTAGE ROUNDED =                        
010600              WS-DISCOUNT-FRACTION * 100                                  
010700      END-IF.                                                             
010800  100-CALC-DISCOUNT-PCT-EXIT.                                             
010900      EXIT.                                                               
