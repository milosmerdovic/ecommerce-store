000100*****************************************************************         
000200* USRTRAN   -  NEW-USER ONBOARDING TRANSACTION RECORD                     
000300*                                                                         
000400*     ONE TRANSACTION PER SIGN-UP REQUEST.  READ BY USADD01               
000500*     AND EDITED AGAINST THE FIVE REQUIRED FIELDS BEFORE A                
000600*     NEW USR-MASTER-RECORD IS BUILT AND POSTED TO USER-FILE.             
000700*                                                                         
000800*     MAINTENANCE                                                         
000900*     DATE       INIT  TICKET     DESCRIPTION                             
001000*     08/23/01   DWS   POS-0388   ORIGINAL LAYOUT.                        
001100*****************************************************************         
001200  01  NUS-NEW-USER-RECORD.                                                
001300      05  NUS-USERNAME                  PIC X(50).                        
001400      05  NUS-EMAIL                     PIC X(100).                       
001500      05  NUS-PASSWORD                  PIC X(100).                       
001600      05  NUS-FIRST-NAME                PIC X(50).                        
001700      05  NUS-LAST-NAME                 PIC X(50).                        
001800      05  NUS-PHONE-NUMBER              PIC X(20).                        
001900      05  FILLER                        PIC X(30).                        
