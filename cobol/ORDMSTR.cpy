000100*****************************************************************         
000200* ORDMSTR   -  ORDER MASTER RECORD LAYOUT                                 
000300*                                                                         
000400*     ONE RECORD PER CUSTOMER ORDER.  FILE IS SEQUENTIAL,                 
000500*     SORTED ASCENDING BY ORD-ORDER-ID.  SUBTOTAL/TAX-AMOUNT/             
000600*     SHIPPING-COST/DISCOUNT-AMOUNT/TOTAL-AMOUNT ARE POSTED BY            
000700*     OEPOST1; ORDER-STATUS/PAYMENT-STATUS ARE POSTED BY                  
000800*     OESTAT1; THE WHOLE FILE IS SUMMARIZED BY OERPT01.                   
000900*                                                                         
001000*     MAINTENANCE                                                         
001100*     DATE       INIT  TICKET     DESCRIPTION                             
001200*     06/14/92   RTC   POS-0201   ORIGINAL LAYOUT.                        
001300*     02/09/99   RTC   Y2K-0009   CREATED-DATE AND ESTIMATED-             
001400*                                 DELIVERY-DATE EXPANDED FROM             
001500*                                 YYMMDD TO CCYYMMDD.                     
001600*     08/23/01   DWS   POS-0388   ADDED TRACKING-NUMBER AND               
001700*                                 SHIPPING-METHOD FOR OESTAT1.            
001800*****************************************************************         
001900  01  ORD-MASTER-RECORD.                                                  
002000      05  ORD-ORDER-ID                  PIC 9(09).                        
002100      05  ORD-ORDER-NUMBER              PIC X(30).                        
002200      05  ORD-USER-ID                   PIC 9(09).                        
002300      05  ORD-SHIPPING-ADDRESS-ID       PIC 9(09).                        
002400      05  ORD-BILLING-ADDRESS-ID        PIC 9(09).                        
002500      05  ORD-SUBTOTAL                  PIC S9(8)V99  COMP-3.             
002600      05  ORD-TAX-AMOUNT                PIC S9(8)V99  COMP-3.             
002700      05  ORD-SHIPPING-COST             PIC S9(8)V99  COMP-3.             
002800      05  ORD-DISCOUNT-AMOUNT           PIC S9(8)V99  COMP-3.             
002900      05  ORD-TOTAL-AMOUNT              PIC S9(8)V99  COMP-3.             
003000      05  ORD-ORDER-STATUS              PIC X(10).                        
003100          88  ORD-STATUS-PENDING        VALUE 'PENDING'.                  
003200          88  ORD-STATUS-PROCESSING     VALUE 'PROCESSING'.               
003300          88  ORD-STATUS-SHIPPED        VALUE 'SHIPPED'.                  
003400          88  ORD-STATUS-DELIVERED      VALUE 'DELIVERED'.                
003500          88  ORD-STATUS-CANCELLED      VALUE 'CANCELLED'.                
003600          88  ORD-STATUS-REFUNDED       VALUE 'REFUNDED'.                 
003700      05  ORD-PAYMENT-STATUS            PIC X(10).                        
003800          88  ORD-PAYMT-PENDING         VALUE 'PENDING'.                  
003900          88  ORD-PAYMT-PAID            VALUE 'PAID'.                     
004000          88  ORD-PAYMT-FAILED          VALUE 'FAILED'.                   
004100          88  ORD-PAYMT-REFUNDED        VALUE 'REFUNDED'.                 
004200      05  ORD-SHIPPING-METHOD           PIC X(12).                        
004300          88  ORD-SHIP-STANDARD         VALUE 'STANDARD'.                 
004400          88  ORD-SHIP-EXPRESS          VALUE 'EXPRESS'.                  
004500          88  ORD-SHIP-OVERNIGHT        VALUE 'OVERNIGHT'.                
004600          88  ORD-SHIP-PICKUP           VALUE 'PICKUP'.                   
004700      05  ORD-TRACKING-NUMBER           PIC X(40).                        
004800      05  ORD-ESTIMATED-DELIVERY-DATE   PIC 9(08).                        
004900      05  ORD-NOTES                     PIC X(255).                       
005000      05  ORD-CREATED-DATE              PIC 9(08).                        
005100      05  FILLER                        PIC X(50).                        
