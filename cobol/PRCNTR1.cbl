000100*****************************************************************         
000200* PRCNTR1   -  PRODUCT STOCK/VIEW/SOLD COUNTER MAINTENANCE                
000300*                                                                         
000400*     APPLIES THE DAY'S STOCK ADJUSTMENTS, PAGE-VIEW TICKS AND            
000500*     SALE POSTINGS TO THE PRODUCT MASTER.  TRANSACTION FILE IS           
000600*     PRE-SORTED ASCENDING BY PRODUCT-ID, SAME AS PRRATE1 --              
000700*     POSITIONED MATCH AGAINST PRODUCT-FILE, SAM3ABND SKELETON.           
000800*     CALLS PRDISC1 AFTER EVERY REWRITE AND PRINTS THE PRODUCT'S          
000900*     CURRENT DISCOUNT STATUS ON THE APPLIED-DETAIL LINE, SINCE NO        
001000*     DISCOUNT FIELD IS CARRIED ON THE MASTER ITSELF -- IT IS ALWAYS      
001100*     RECOMPUTED FRESH FROM PRICE AND ORIGINAL-PRICE.                     
001150*                                                                         
001160*     MAINTENANCE                                                         
001200*     DATE       INIT  TICKET     DESCRIPTION                             
001300*     09/18/01   DWS   POS-0392   ORIGINAL PROGRAM.                       
001400*     05/02/02   RTC   POS-0415   SALE TRANSACTIONS NOW DRIVE THE         
001500*                                 STOCK DECREASE TOO -- PREVIOUSLY        
001600*                                 A SEPARATE STOCK-DELTA TRAN WAS         
001700*                                 REQUIRED FOR EVERY SALE.                
001800*****************************************************************         
001900  IDENTIFICATION DIVISION.                                                
002000  PROGRAM-ID.    PRCNTR1.                                                 
002100  AUTHOR.        D W STOUT.                                               
002200  INSTALLATION.  DBB MERCANTILE DATA CENTER.                              
002300  DATE-WRITTEN.  09/18/2001.                                              
002400  DATE-COMPILED.                                                          
002500  SECURITY.      COMPANY CONFIDENTIAL.                                    
002600  ENVIRONMENT DIVISION.                                                   
002700  CONFIGURATION SECTION.                                                  
002800  SPECIAL-NAMES.                                                          
002900      C01 IS TOP-OF-FORM.                                                 
003000  INPUT-OUTPUT SECTION.                                                   
003100  FILE-CONTROL.                                                           
003200      SELECT COUNTER-TRAN-FILE ASSIGN TO CNTRTRAN                         
003300          ACCESS IS SEQUENTIAL                                            
003400          FILE STATUS IS WS-CNTRTRAN-STATUS.                              
003500                                                                          
003600      SELECT PRODUCT-FILE ASSIGN TO PRDFILE                               
003700          ACCESS IS SEQUENTIAL                                            
003800          FILE STATUS IS WS-PRDFILE-STATUS.                               
003900                                                                          
004000      SELECT REPORT-FILE ASSIGN TO PCRPT                                  
004100          FILE STATUS IS WS-REPORT-STATUS.                                
004200*****************************************************************         
004300  DATA DIVISION.                                                          
004400  FILE SECTION.                                                           
004500                                                                          
004600  FD  COUNTER-TRAN-FILE                                                   
004700      RECORDING MODE IS F.                                                
004800  01  COUNTER-TRAN-RECORD.                                                
004900      05  CTR-PRODUCT-ID              PIC 9(09).                          
005000      05  CTR-TRAN-TYPE               PIC X(01).                          
005100          88  CTR-IS-STOCK-DELTA      VALUE 'S'.                          
005200          88  CTR-IS-VIEW             VALUE 'V'.                          
005300          88  CTR-IS-SALE             VALUE 'L'.                          
005400      05  CTR-QUANTITY                PIC S9(5)   COMP.                   
005500      05  FILLER                      PIC X(15).                          
005600                                                                          
005700  FD  PRODUCT-FILE                                                        
005800      RECORDING MODE IS F.                                                
005900  COPY PRDMSTR.                                                           
006000                                                                          
006100  FD  REPORT-FILE                                                         
006200      RECORDING MODE IS F.                                                
006300  01  PRCNTR1-REPORT-RECORD           PIC X(132).                         
006400*****************************************************************         
006500  WORKING-STORAGE SECTION.                                                
006600*                                                                         
006700  01  SYSTEM-DATE-AND-TIME.                                               
006800      05  CURRENT-DATE.                                                   
006900          10  CURRENT-YEAR            PIC 9(02).                          
007000          10  CURRENT-MONTH           PIC 9(02).                          
007100          10  CURRENT-DAY             PIC 9(02).                          
007200*                                                                         
007300  01  WS-FIELDS.                                                          
007400      05  WS-CNTRTRAN-STATUS          PIC X(02)  VALUE SPACES.            
007500      05  WS-PRDFILE-STATUS           PIC X(02)  VALUE SPACES.            
007600      05  WS-REPORT-STATUS            PIC X(02)  VALUE SPACES.            
007700      05  WS-CNTRTRAN-EOF             PIC X(01)  VALUE 'N'.               
007800          88  WS-CNTRTRAN-IS-EOF      VALUE 'Y'.                          
007900      05  WS-PRDFILE-EOF              PIC X(01)  VALUE 'N'.               
008000          88  WS-PRDFILE-IS-EOF       VALUE 'Y'.                          
008100      05  WS-PRODUCT-FOUND-SW         PIC X(01)  VALUE 'N'.               
008200          88  WS-PRODUCT-FOUND        VALUE 'Y'.                          
008300*                                                                         
008400  01  WS-FILE-STATUS-DIAG.                                                
008500      05  WS-STATUS-DIAG-CODE         PIC X(02).                          
008600      05  FILLER                      PIC X(02).                          
008700  01  WS-STATUS-DIAG-NUM REDEFINES WS-FILE-STATUS-DIAG.                   
008800      05  WS-STATUS-DIAG-COMP3        PIC S9(3) COMP-3.                   
008900      05  FILLER                      PIC X(02).                          
009000*                                                                         
009100  01  WS-DATE-CONVERSION.                                                 
009200      05  WS-CONV-DATE-8              PIC 9(08).                          
009300      05  FILLER                      PIC X(04).                          
009400  01  WS-DATE-CONVERSION-R REDEFINES WS-DATE-CONVERSION.                  
009500      05  WS-CONV-CCYY                PIC 9(04).                          
009600      05  WS-CONV-MM                  PIC 9(02).                          
009700      05  WS-CONV-DD                  PIC 9(02).                          
009800      05  FILLER                      PIC X(04).                          
009900*                                                                         
010000  01  WS-PRODUCT-KEY-WORK             PIC 9(09)  VALUE ZEROS.             
010100  01  WS-PRODUCT-KEY-ALT REDEFINES WS-PRODUCT-KEY-WORK                    
010200                                      PIC X(09).                          
010300*                                                                         
010400  01  WS-CALL-INTERFACE.                                                  
010500      05  WS-CI-PRICE                 PIC S9(8)V99  COMP-3.               
010600      05  WS-CI-ORIGINAL-PRICE        PIC S9(8)V99  COMP-3.               
010700      05  WS-CI-HAS-DISCOUNT          PIC X(01).                          
010800      05  WS-CI-DISCOUNT-PERCENTAGE   PIC S9(3)V99  COMP-3.               
010900*                                                                         
011000  01  REPORT-TOTALS.                                                      
011100      05  WS-TRANS-READ               PIC S9(9)  COMP-3  VALUE +0.        
011200      05  WS-TRANS-APPLIED            PIC S9(9)  COMP-3  VALUE +0.        
011300      05  WS-TRANS-REJECTED           PIC S9(9)  COMP-3  VALUE +0.        
011400*                                                                         
011500  01  ERR-MSG-BAD-TRAN.                                                   
011600      05  FILLER                      PIC X(20)                           
011700               VALUE 'NO SUCH PRODUCT-ID: '.                              
011800      05  ERR-PRODUCT-ID-OUT          PIC X(09).                          
011900      05  FILLER                      PIC X(103) VALUE SPACES.            
012000*                                                                         
012100  01  RPT-HEADER1.                                                        
012200      05  FILLER                      PIC X(40)                           
012300               VALUE 'PRODUCT COUNTER MAINTENANCE       DATE:'.           
012400      05  RPT-MM                      PIC 9(02).                          
012500      05  FILLER                      PIC X(01)  VALUE '/'.               
012600      05  RPT-DD                      PIC 9(02).                          
012700      05  FILLER                      PIC X(01)  VALUE '/'.               
012800      05  RPT-YY                      PIC 9(02).                          
012900      05  FILLER                      PIC X(56)  VALUE SPACES.            
013000*                                                                         
013100  01  RPT-STATS-DETAIL.                                                   
013200      05  FILLER                      PIC X(24)                           
013300               VALUE 'TRANSACTIONS READ. . .'.                            
013400      05  RPT-READ-COUNT              PIC ZZZZZZZZ9.                      
013500      05  FILLER                      PIC X(20)  VALUE SPACES.            
013600      05  FILLER                      PIC X(24)                           
013700               VALUE 'TRANSACTIONS APPLIED .'.                            
013800      05  RPT-APPLIED-COUNT           PIC ZZZZZZZZ9.                      
013900      05  FILLER                      PIC X(20)  VALUE SPACES.            
014000      05  FILLER                      PIC X(24)                           
014100               VALUE 'TRANSACTIONS REJECTED.'.                            
014200      05  RPT-REJECTED-COUNT          PIC ZZZZZZZZ9.                      
014300      05  FILLER                      PIC X(11)  VALUE SPACES.            
014310*                                                                         
014320  01  RPT-APPLIED-DETAIL.                                                 
014330      05  FILLER                      PIC X(12)                           
014340               VALUE 'PRODUCT-ID: '.                                      
014350      05  RPT-DETAIL-PRODUCT-ID       PIC X(09).                          
014360      05  FILLER                      PIC X(03)  VALUE SPACES.            
014370      05  FILLER                      PIC X(12)                           
014380               VALUE 'DISCOUNT %: '.                                      
014390      05  RPT-DETAIL-DISCOUNT-PCT     PIC ZZ9.99.                         
014391      05  FILLER                      PIC X(01)  VALUE '%'.               
014392      05  FILLER                      PIC X(89)  VALUE SPACES.            
014400*****************************************************************         
014500  PROCEDURE DIVISION.                                                     
014600*****************************************************************         
014700  0000-MAIN.                                                              
014800      ACCEPT CURRENT-DATE FROM DATE.                                      
014900      PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.                    
015000      PERFORM 800-INIT-REPORT THRU 800-INIT-REPORT-EXIT.                  
015100                                                                          
015200      PERFORM 710-READ-CNTR-TRAN THRU 710-READ-CNTR-TRAN-EXIT.            
015300      PERFORM 100-PROCESS-CNTR-TRAN THRU 100-PROCESS-CNTR-TRAN-EXIT       
015400          UNTIL WS-CNTRTRAN-IS-EOF.                                       
015500                                                                          
015600      PERFORM 850-REPORT-TOTALS THRU 850-REPORT-TOTALS-EXIT.              
015700      PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.                  
015800      GOBACK.                                                             
015900*                                                                         
016000  100-PROCESS-CNTR-TRAN.                                                  
016100      ADD +1 TO WS-TRANS-READ.                                            
016200      PERFORM 200-FIND-PRODUCT THRU 200-FIND-PRODUCT-EXIT.                
016300      IF WS-PRODUCT-FOUND                                                 
016400          PERFORM 300-APPLY-DELTA THRU 300-APPLY-DELTA-EXIT               
016500          PERFORM 400-REWRITE-PRODUCT THRU 400-REWRITE-PRODUCT-EXIT       
016600          ADD +1 TO WS-TRANS-APPLIED                                      
016700      ELSE                                                                
016800          PERFORM 299-REPORT-BAD-TRAN THRU 299-REPORT-BAD-TRAN-EXIT       
016900          ADD +1 TO WS-TRANS-REJECTED                                     
017000      END-IF.                                                             
017100      PERFORM 710-READ-CNTR-TRAN THRU 710-READ-CNTR-TRAN-EXIT.            
017200  100-PROCESS-CNTR-TRAN-EXIT.                                             
017300      EXIT.                                                               
017400*                                                                         
017500  200-FIND-PRODUCT.                                                       
017600      MOVE 'N' TO WS-PRODUCT-FOUND-SW.                                    
017700      IF WS-PRDFILE-IS-EOF                                                
017800          GO TO 200-FIND-PRODUCT-EXIT                                     
017900      END-IF.                                                             
018000      IF PRD-PRODUCT-ID = CTR-PRODUCT-ID                                  
018100          MOVE 'Y' TO WS-PRODUCT-FOUND-SW                                 
018200          GO TO 200-FIND-PRODUCT-EXIT                                     
018300      END-IF.                                                             
018400      IF PRD-PRODUCT-ID > CTR-PRODUCT-ID                                  
018500          GO TO 200-FIND-PRODUCT-EXIT                                     
018600      END-IF.                                                             
018700      PERFORM 720-READ-PRODUCT THRU 720-READ-PRODUCT-EXIT                 
018800          UNTIL WS-PRDFILE-IS-EOF                                         
018900             OR PRD-PRODUCT-ID NOT LESS THAN CTR-PRODUCT-ID.              
019000      IF PRD-PRODUCT-ID = CTR-PRODUCT-ID                                  
019100          MOVE 'Y' TO WS-PRODUCT-FOUND-SW                                 
019200      END-IF.                                                             
019300  200-FIND-PRODUCT-EXIT.                                                  
019400      EXIT.                                                               
019500*                                                                         
019600  300-APPLY-DELTA.                                                        
019700      EVALUATE TRUE                                                       
019800          WHEN CTR-IS-STOCK-DELTA                                         
019900              ADD CTR-QUANTITY TO PRD-STOCK-QUANTITY                      
020000          WHEN CTR-IS-VIEW                                                
020100              ADD +1 TO PRD-VIEW-COUNT                                    
020200          WHEN CTR-IS-SALE                                                
020300              ADD CTR-QUANTITY TO PRD-SOLD-COUNT                          
020400              SUBTRACT CTR-QUANTITY FROM PRD-STOCK-QUANTITY               
020500      END-EVALUATE.                                                       
020600  300-APPLY-DELTA-EXIT.                                                   
020700      EXIT.                                                               
020800*                                                                         
020900  400-REWRITE-PRODUCT.                                                    
021000      MOVE PRD-PRICE          TO WS-CI-PRICE.                             
021100      MOVE PRD-ORIGINAL-PRICE TO WS-CI-ORIGINAL-PRICE.                    
021200      CALL 'PRDISC1' USING WS-CI-PRICE, WS-CI-ORIGINAL-PRICE,             
021300          WS-CI-HAS-DISCOUNT, WS-CI-DISCOUNT-PERCENTAGE.                  
021400      REWRITE PRD-MASTER-RECORD.                                          
021410      MOVE PRD-PRODUCT-ID            TO WS-PRODUCT-KEY-WORK.              
021420      MOVE WS-PRODUCT-KEY-ALT        TO RPT-DETAIL-PRODUCT-ID.            
021430      MOVE WS-CI-DISCOUNT-PERCENTAGE TO RPT-DETAIL-DISCOUNT-PCT.          
021440      WRITE PRCNTR1-REPORT-RECORD FROM RPT-APPLIED-DETAIL AFTER 1.        
021500  400-REWRITE-PRODUCT-EXIT.                                               
021600      EXIT.                                                               
021700*                                                                         
021800  299-REPORT-BAD-TRAN.                                                    
021900      MOVE CTR-PRODUCT-ID TO WS-PRODUCT-KEY-WORK.                         
022000      MOVE WS-PRODUCT-KEY-ALT TO ERR-PRODUCT-ID-OUT.                      
022100      WRITE PRCNTR1-REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.          
022200  299-REPORT-BAD-TRAN-EXIT.                                               
022300      EXIT.                                                               
022400*                                                                         
022500  700-OPEN-FILES.                                                         
022600      OPEN INPUT COUNTER-TRAN-FILE                                        
022700           I-O   PRODUCT-FILE                                             
022800           OUTPUT REPORT-FILE.                                            
022900      IF WS-PRDFILE-STATUS NOT = '00'                                     
023000          DISPLAY 'ERROR OPENING PRODUCT-FILE. RC: ' WS-PRDFILE-STATUS    
023100          MOVE 16 TO RETURN-CODE                                          
023200          MOVE 'Y' TO WS-PRDFILE-EOF                                      
023300      END-IF.                                                             
023400      PERFORM 720-READ-PRODUCT THRU 720-READ-PRODUCT-EXIT.                
023500  700-OPEN-FILES-EXIT.                                                    
023600      EXIT.                                                               
023700*                                                                         
023800  710-READ-CNTR-TRAN.                                                     
023900      READ COUNTER-TRAN-FILE                                              
024000          AT END MOVE 'Y' TO WS-CNTRTRAN-EOF.                             
024100      MOVE WS-CNTRTRAN-STATUS TO WS-STATUS-DIAG-CODE.                     
024200  710-READ-CNTR-TRAN-EXIT.                                                
024300      EXIT.                                                               
024400*                                                                         
024500  720-READ-PRODUCT.                                                       
024600      READ PRODUCT-FILE                                                   
024700          AT END MOVE 'Y' TO WS-PRDFILE-EOF.                              
024800      MOVE WS-PRDFILE-STATUS TO WS-STATUS-DIAG-CODE.                      
024900  720-READ-PRODUCT-EXIT.                                                  
025000      EXIT.                                                               
025100*                                                                         
025200  790-CLOSE-FILES.                                                        
025300      CLOSE COUNTER-TRAN-FILE, PRODUCT-FILE, REPORT-FILE.                 
025400  790-CLOSE-FILES-EXIT.                                                   
025500      EXIT.                                                               
025600*                                                                         
025700  800-INIT-REPORT.                                                        
025800      MOVE CURRENT-YEAR   TO RPT-YY.                                      
025900      MOVE CURRENT-MONTH  TO RPT-MM.                                      
026000      MOVE CURRENT-DAY    TO RPT-DD.                                      
026100      WRITE PRCNTR1-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            
026200  800-INIT-REPORT-EXIT.                                                   
026300      EXIT.                                                               
026400*                                                                         
026500  850-REPORT-TOTALS.                                                      
026600      MOVE WS-TRANS-READ     TO RPT-READ-COUNT.                           
026700      MOVE WS-TRANS-APPLIED  TO RPT-APPLIED-COUNT.                        
026800      MOVE WS-TRANS-REJECTED TO RPT-REJECTED-COUNT.                       
026900      WRITE PRCNTR1-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.          
027000  850-REPORT-TOTALS-EXIT.                                                 
027100      EXIT.                                                               
